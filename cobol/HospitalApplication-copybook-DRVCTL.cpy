000100******************************************************************DCTL001
000200*  COPYBOOK      DRVCTL                                          DCTL002
000300*  DESCRIPTION   DRIVER/CONTROL FILE RECORD - ONE ENTRY PER       DCTL003
000400*                HARD DISK SENTINEL REPORT FILE TO BE PULLED     DCTL004
000500*                INTO THIS RUN.  LINE-SEQUENTIAL, READ BY        DCTL005
000600*                DRVEDIT IN THE ORDER PRESENTED - THAT ORDER IS  DCTL006
000700*                THE ACCUMULATION ORDER THE DEDUP STEP RELIES ON.DCTL007
000800*------------------------------------------------------------------DCTL008
000900*   CHANGE LOG                                                  DCTL009
001000*   DATE     INIT  TKT#     DESCRIPTION                          DCTL010
001100*   11/04/24  RPK  DS-0001  ORIGINAL LAYOUT                      DCTL011
001200******************************************************************DCTL012
001300   01  DRVCTL-ENTRY.                                             DCTL013
001400       05  DCTL-FILE-NAME          PIC X(40).                   DCTL014
001500       05  DCTL-FILE-TYPE          PIC X(04).                   DCTL015
001600           88  DCTL-TYPE-TXT        VALUE "TXT ".                DCTL016
001700           88  DCTL-TYPE-HTML       VALUE "HTML".                DCTL017
001800       05  FILLER                  PIC X(36).                   DCTL018
