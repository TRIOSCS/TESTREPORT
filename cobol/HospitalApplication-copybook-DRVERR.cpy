000100******************************************************************DERR001
000200*  COPYBOOK      DRVERR                                          DERR002
000300*  DESCRIPTION   PARSE-ERROR RECORD - ONE ROW PER REPORT FILE    DERR003
000400*                THAT DRVEDIT COULD NOT PARSE (UNSUPPORTED TYPE, DERR004
000500*                NO RECOGNIZABLE DRIVE BLOCKS, OR AN UNRECOVER-  DERR005
000600*                ABLE READ FAILURE).  WRITTEN BY DRVEDIT, RE-    DERR006
000700*                READ AND LISTED BY DRVLIST'S ERRORS REPORT.    DERR007
000800*------------------------------------------------------------------DERR008
000900*   CHANGE LOG                                                  DERR009
001000*   DATE     INIT  TKT#     DESCRIPTION                          DERR010
001100*   11/04/24  RPK  DS-0001  ORIGINAL LAYOUT                      DERR011
001200*   12/19/24  RPK  DS-0014  ADDED DERR-ENCODINGS-TRIED           DERR012
001300******************************************************************DERR013
001400   01  DRVERR-ROW.                                               DERR014
001500       05  DERR-FILE-NAME          PIC X(40).                   DERR015
001600       05  DERR-ERROR-MSG          PIC X(80).                   DERR016
001700       05  DERR-ENCODINGS-TRIED    PIC X(30).                   DERR017
001800******************************************************************DERR018
001900*  ALTERNATE VIEW - LETS DRVEDIT BUILD THE MESSAGE A PIECE AT A  DERR019
002000*  TIME WITHOUT AN INTERMEDIATE WORKING-STORAGE MOVE.            DERR020
002100******************************************************************DERR021
002200   01  DRVERR-MSG-PARTS REDEFINES DRVERR-ROW.                    DERR022
002300       05  FILLER                  PIC X(40).                   DERR023
002400       05  DERRP-PREFIX            PIC X(20).                   DERR024
002500       05  DERRP-DETAIL            PIC X(60).                   DERR025
002600       05  FILLER                  PIC X(30).                   DERR026
