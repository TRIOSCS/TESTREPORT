000100******************************************************************ABEND01
000200*  COPYBOOK      ABENDREC                                        ABEND02
000300*  DESCRIPTION   ONE-LINE SYSOUT DUMP RECORD WRITTEN BY ANY       ABEND03
000400*                JOB STEP THAT HAS TO ABEND OR WANTS TO LOG AN    ABEND04
000500*                EXPECTED-VS-ACTUAL MISMATCH WITHOUT ABENDING.    ABEND05
000600*                MATCHES THE 130-BYTE SYSOUT FD USED BY EVERY     ABEND06
000700*                PROGRAM IN THIS SUITE.                          ABEND07
000800*------------------------------------------------------------------ABEND08
000900*   CHANGE LOG                                                   ABEND09
001000*   DATE     INIT  TKT#     DESCRIPTION                          ABEND10
001100*   11/04/24  RPK  DS-0001  ORIGINAL LAYOUT (SHOP STANDARD)       ABEND11
001150*   04/02/25  RPK  DS-0036  RENAMED FROM ABNDREC TO ABENDREC TO   ABEND12
001160*                           MATCH THE MEMBER NAME EVERY COPY      ABEND13
001170*                           STATEMENT IN THE SUITE ACTUALLY USES  ABEND14
001200******************************************************************ABEND15
001300   01  ABEND-REC.                                                ABEND16
001400       05  FILLER                  PIC X(01) VALUE "*".          ABEND17
001500       05  ABEND-REASON            PIC X(60) VALUE SPACES.       ABEND18
001600       05  FILLER                  PIC X(02) VALUE SPACES.       ABEND19
001700       05  FILLER                  PIC X(10) VALUE "EXPECTED: ". ABEND20
001800       05  EXPECTED-VAL            PIC X(15) VALUE SPACES.       ABEND21
001900       05  FILLER                  PIC X(02) VALUE SPACES.       ABEND22
002000       05  FILLER                  PIC X(08) VALUE "ACTUAL: ".   ABEND23
002100       05  ACTUAL-VAL              PIC X(15) VALUE SPACES.       ABEND24
002200       05  FILLER                  PIC X(17) VALUE SPACES.       ABEND25
