000100 IDENTIFICATION DIVISION.                                        DRVED001
000200 PROGRAM-ID.  DRVEDIT.                                           DRVED002
000300 AUTHOR. JON SAYLES.                                             DRVED003
000400 INSTALLATION. COBOL DEV Center.                                 DRVED004
000500 DATE-WRITTEN. 01/23/88.                                         DRVED005
000600 DATE-COMPILED. 01/23/88.                                        DRVED006
000700 SECURITY. NON-CONFIDENTIAL.                                     DRVED007
000800                                                                 DRVED008
000900******************************************************************DRVED009
001000*REMARKS.                                                       DRVED010
001100*                                                                DRVED011
001200*          THIS PROGRAM EDITS/PARSES THE HARD DISK SENTINEL      DRVED012
001300*          DIAGNOSTIC REPORT FILES NAMED IN THE DRIVER CONTROL   DRVED013
001400*          FILE.  EACH REPORT FILE MAY CARRY ONE OR MORE DRIVE   DRVED014
001500*          SECTIONS.  EVERY SECTION IS SCANNED FOR THE NINE      DRVED015
001600*          COLUMN-CONTRACT FIELDS, CLEANED UP, AND WRITTEN AS    DRVED016
001700*          ONE INTERMEDIATE DRVOUT ROW.  DRVLIST READS DRVOUT,   DRVED017
001800*          DEDUPS IT AND PRODUCES THE FINAL DRIVE SUMMARY.       DRVED018
001900*                                                                DRVED019
002000*          FILES THAT ARE NOT TXT OR HTML TYPE, OR THAT WILL NOT DRVED020
002100*          OPEN, OR THAT YIELD NO RECOGNIZABLE DRIVE SECTION,    DRVED021
002200*          DO NOT STOP THE RUN - THEY DROP A ROW IN DRVERR AND   DRVED022
002300*          THE RUN MOVES ON TO THE NEXT ENTRY IN THE DRIVER      DRVED023
002400*          CONTROL FILE.                                         DRVED024
002500*------------------------------------------------------------------DRVED025
002600*   CHANGE LOG                                                  DRVED026
002700*   DATE     INIT  TKT#     DESCRIPTION                          DRVED027
002710*   01/23/88  JRS  ------   ORIGINAL VERSION                     DRVED271
002720*   04/11/91  DMH  ------   WIDENED REPORT-LINE FOR 132-COL PRINT DRVED272
002730*   02/11/99  TGD  Y2K-004  Y2K SIGN-OFF - NO DATE FIELDS IN THIS DRVED273
002740*                           PROGRAM, CONFIRMED WITH QA           DRVED274
002800*   11/04/24  RPK  DS-0001  REWRITTEN AS DRVEDIT FOR THE DRIVE   DRVED028
002810*                           SENTINEL CONSOLIDATION BATCH         DRVED281
002900*   12/19/24  RPK  DS-0014  ADDED HTML SECTION MARKER, SO THE    DRVED029
003000*                           SAME SCAN HANDLES BOTH REPORT TYPES  DRVED030
003100*   01/22/25  LMT  DS-0022  ADDED TOTALSIZE/REPEAT-GROUP CLEANUP DRVED031
003200*                           VIA DRVSERCL, WIDENED VENDOR-INFO     DRVED032
003300*   02/10/25  LMT  DS-0027  TRUNCATED "REALLOCATED SECTORS CO.." DRVED033
003400*                           LABEL RENDERING ADDED TO LABEL TABLE DRVED034
003410*   03/24/25  RPK  DS-0028  MOVED ZERO-VAL/ONE-VAL AND WS-SCAN-  DRVED341
003420*                           SUB TO THE 77 LEVEL PER SHOP STAND- DRVED342
003430*                           ARD; ADDED MISSING FILLER TO THE     DRVED343
003440*                           COUNTERS GROUP; DROPPED THE DEAD     DRVED344
003450*                           SPECIAL-NAMES/TOP-OF-FORM PARAGRAPH  DRVED345
003460*                           SINCE THIS PHASE PRINTS NO REPORT    DRVED346
003470*   04/02/25  RPK  DS-0035  HEALTH/REALLOC/GROWN DIGIT CAPTURE   DRVED347
003480*                           WAS LEFT-JUSTIFIED IN SPACES, SO THE DRVED348
003490*                           IS NUMERIC TEST IN 500-FINISH-BLOCK  DRVED349
003491*                           FAILED ON ANY VALUE THAT DIDN'T FILL DRVED3491
003492*                           THE WHOLE FIELD, ZEROING GOOD SCORES; DRVED3492
003493*                           ADDED 476-RIGHT-JUSTIFY-DIGITS TO     DRVED3493
003494*                           ZERO-FILL/RIGHT-JUSTIFY BEFORE THE    DRVED3494
003495*                           CLASS TEST                           DRVED3495
003496*   04/02/25  RPK  DS-0038  200-PARSE-ONE-FILE'S OPEN-FAILURE     DRVED3496
003497*                           PATH MOVED A MESSAGE TO DERRP-DETAIL  DRVED3497
003498*                           THEN IMMEDIATELY CLOBBERED IT VIA     DRVED3498
003499*                           DERR-ERROR-MSG - NOW COMPOSED ONCE    DRVED3499
003500******************************************************************DRVED035
003600                                                                 DRVED036
003700          DRIVER CONTROL FILE     -   DDS0001.DRVCTL              DRVED037
003800                                                                 DRVED038
003900          REPORT FILE (DYNAMIC)   -   NAMED IN DRVCTL-ENTRY       DRVED039
004000                                                                 DRVED040
004100          INTERMEDIATE OUTPUT     -   DDS0001.DRVOUT              DRVED041
004200                                                                 DRVED042
004300          ERROR FILE PRODUCED     -   DDS0001.DRVERR              DRVED043
004400                                                                 DRVED044
004500          DUMP FILE               -   SYSOUT                     DRVED045
004600                                                                 DRVED046
004700******************************************************************DRVED047
004800 ENVIRONMENT DIVISION.                                           DRVED048
004900 CONFIGURATION SECTION.                                          DRVED049
005000 SOURCE-COMPUTER. IBM-390.                                       DRVED050
005100 OBJECT-COMPUTER. IBM-390.                                       DRVED051
005400 INPUT-OUTPUT SECTION.                                           DRVED054
005500 FILE-CONTROL.                                                   DRVED055
005600     SELECT SYSOUT                                               DRVED056
005700     ASSIGN TO UT-S-SYSOUT                                       DRVED057
005800       ORGANIZATION IS SEQUENTIAL.                                DRVED058
005900                                                                 DRVED059
006000     SELECT DRVCTL                                               DRVED060
006100     ASSIGN TO UT-S-DRVCTL                                       DRVED061
006200       ACCESS MODE IS SEQUENTIAL                                  DRVED062
006300       FILE STATUS IS DRVCTL-STATUS.                              DRVED063
006400                                                                 DRVED064
006500     SELECT REPORT-FILE                                          DRVED065
006600     ASSIGN TO DYNAMIC WS-REPORT-DDNAME                          DRVED066
006700       ACCESS MODE IS SEQUENTIAL                                  DRVED067
006800       FILE STATUS IS REPORT-STATUS.                              DRVED068
006900                                                                 DRVED069
007000     SELECT DRVOUT                                               DRVED070
007100     ASSIGN TO UT-S-DRVOUT                                       DRVED071
007200       ACCESS MODE IS SEQUENTIAL                                  DRVED072
007300       FILE STATUS IS DRVOUT-STATUS.                              DRVED073
007400                                                                 DRVED074
007500     SELECT DRVERR                                               DRVED075
007600     ASSIGN TO UT-S-DRVERR                                       DRVED076
007700       ACCESS MODE IS SEQUENTIAL                                  DRVED077
007800       FILE STATUS IS DRVERR-STATUS.                              DRVED078
007810                                                                 DRVED0781
007820****** ONE-RECORD CONTROL-TOTAL PASSTHROUGH - CARRIES FILES-READ DRVED0782
007830****** DOWN TO DRVLIST SO IT DOES NOT HAVE TO RE-COUNT DRIVER    DRVED0783
007840****** CONTROL ENTRIES ITSELF (IT NEVER SEES DRVCTL).           DRVED0784
007850     SELECT DRVCNT                                               DRVED0785
007860     ASSIGN TO UT-S-DRVCNT                                       DRVED0786
007870       ACCESS MODE IS SEQUENTIAL                                  DRVED0787
007880       FILE STATUS IS DRVCNT-STATUS.                              DRVED0788
007900                                                                 DRVED079
008000 DATA DIVISION.                                                  DRVED080
008100 FILE SECTION.                                                   DRVED081
008200 FD  SYSOUT                                                      DRVED082
008300     RECORDING MODE IS F                                          DRVED083
008400     LABEL RECORDS ARE STANDARD                                   DRVED084
008500     RECORD CONTAINS 130 CHARACTERS                                DRVED085
008600     BLOCK CONTAINS 0 RECORDS                                     DRVED086
008700     DATA RECORD IS SYSOUT-REC.                                   DRVED087
008800 01  SYSOUT-REC  PIC X(130).                                      DRVED088
008900                                                                 DRVED089
009000****** ONE ENTRY PER REPORT FILE TO BE PULLED INTO THIS RUN      DRVED090
009100****** READ IN THE ORDER PRESENTED - SEE DRVCTL COPYBOOK        DRVED091
009200 FD  DRVCTL                                                      DRVED092
009300     RECORDING MODE IS F                                          DRVED093
009400     LABEL RECORDS ARE STANDARD                                   DRVED094
009500     RECORD CONTAINS 80 CHARACTERS                                 DRVED095
009600     BLOCK CONTAINS 0 RECORDS                                     DRVED096
009700     DATA RECORD IS DRVCTL-FD-REC.                                DRVED097
009800 01  DRVCTL-FD-REC  PIC X(80).                                    DRVED098
009900                                                                 DRVED099
010000****** THE ACTUAL SENTINEL REPORT TEXT - VARIABLE LINES, TXT OR  DRVED100
010100****** HTML-DERIVED TEXT.  ONE PHYSICAL FILE OPENED/CLOSED PER   DRVED101
010200****** DRVCTL ENTRY, ASSIGNED DYNAMICALLY BY FILE NAME.          DRVED102
010300 FD  REPORT-FILE                                                 DRVED103
010400     RECORDING MODE IS F                                          DRVED104
010500     LABEL RECORDS ARE STANDARD                                   DRVED105
010600     RECORD CONTAINS 132 CHARACTERS                                DRVED106
010700     BLOCK CONTAINS 0 RECORDS                                     DRVED107
010800     DATA RECORD IS REPORT-LINE.                                  DRVED108
010900 01  REPORT-LINE  PIC X(132).                                     DRVED109
011000                                                                 DRVED110
011100****** ONE ROW PER ACCEPTED DRIVE BLOCK - DRVLIST READS THIS      DRVED111
011200****** FILE, DEDUPS IT BY VPD SERIAL, AND WRITES THE FINAL        DRVED112
011300****** DRIVE SUMMARY FROM IT.  SEE DRVREC COPYBOOK.               DRVED113
011400 FD  DRVOUT                                                       DRVED114
011500     RECORDING MODE IS F                                          DRVED115
011600     LABEL RECORDS ARE STANDARD                                   DRVED116
011700     RECORD CONTAINS 166 CHARACTERS                                DRVED117
011800     BLOCK CONTAINS 0 RECORDS                                     DRVED118
011900     DATA RECORD IS DRVOUT-FD-REC.                                DRVED119
012000 01  DRVOUT-FD-REC  PIC X(166).                                   DRVED120
012100                                                                 DRVED121
012200****** ONE ROW PER FILE DRVEDIT COULD NOT PARSE - UNSUPPORTED    DRVED122
012300****** TYPE, OPEN FAILURE, OR NO RECOGNIZABLE DRIVE BLOCKS.       DRVED123
012400 FD  DRVERR                                                       DRVED124
012500     RECORDING MODE IS F                                          DRVED125
012600     LABEL RECORDS ARE STANDARD                                   DRVED126
012700     RECORD CONTAINS 150 CHARACTERS                                DRVED127
012800     BLOCK CONTAINS 0 RECORDS                                     DRVED128
012900     DATA RECORD IS DRVERR-FD-REC.                                DRVED129
013000 01  DRVERR-FD-REC  PIC X(150).                                   DRVED130
013100                                                                 DRVED131
013110****** ONE RECORD - TOTAL DRIVER CONTROL ENTRIES READ THIS RUN.  DRVED1311
013120 FD  DRVCNT                                                       DRVED1312
013130     RECORDING MODE IS F                                          DRVED1313
013140     LABEL RECORDS ARE STANDARD                                   DRVED1314
013150     RECORD CONTAINS 5 CHARACTERS                                  DRVED1315
013160     BLOCK CONTAINS 0 RECORDS                                     DRVED1316
013170     DATA RECORD IS DRVCNT-FD-REC.                                DRVED1317
013180 01  DRVCNT-FD-REC  PIC 9(05).                                    DRVED1318
013190                                                                 DRVED1319
013200 WORKING-STORAGE SECTION.                                         DRVED132
013300                                                                 DRVED133
013400 01  FILE-STATUS-CODES.                                          DRVED134
013500     05  DRVCTL-STATUS           PIC X(2).                       DRVED135
013600     05  REPORT-STATUS           PIC X(2).                       DRVED136
013700         88  REPORT-OPEN-OK       VALUE "00".                     DRVED137
013800     05  DRVOUT-STATUS           PIC X(2).                       DRVED138
013900     05  DRVERR-STATUS           PIC X(2).                       DRVED139
013950     05  DRVCNT-STATUS           PIC X(2).                       DRVED1395
014000                                                                 DRVED140
014100     COPY DRVCTL.                                                 DRVED141
014200     COPY DRVREC.                                                 DRVED142
014300     COPY DRVERR.                                                 DRVED143
014400     COPY ABENDREC.                                               DRVED144
014500                                                                 DRVED145
014600 01  WS-REPORT-DDNAME              PIC X(40).                     DRVED146
014800 01  WS-LINE-UPPER                 PIC X(132).                    DRVED148
014900                                                                 DRVED149
014945*    STANDALONE ABEND-FORCING FLAGS - PER SHOP STANDARD, LONE      DRVED1494
014946*    WORKING FIELDS LIKE THESE GET THE 77 LEVEL - DS-0028.         DRVED1497
014950 77  ZERO-VAL                      PIC 9(01) VALUE 0.              DRVED1495
014960 77  ONE-VAL                       PIC 9(01) VALUE 1.              DRVED1496
014970*    SCRATCH SUBSCRIPT FOR THE LABEL/BLOCK SCAN LOOPS - ALSO A     DRVED1498
014980*    77-LEVEL LONE FIELD, PULLED OUT OF THE COUNTER GROUP BELOW -  DRVED1499
014990*    DS-0028.                                                      DRVED1501
014995 77  WS-SCAN-SUB                   PIC 9(03) COMP.                DRVED1502
015000 01  COUNTERS-IDXS-AND-ACCUMULATORS.                              DRVED150
015100     05 FILES-READ               PIC 9(05) COMP.                 DRVED151
015200     05 FILE-RECORD-COUNT        PIC 9(03) COMP.                 DRVED152
015400     05 WS-VALUE-START            PIC 9(03) COMP.                 DRVED154
015500     05 WS-VALUE-LTH              PIC 9(03) COMP.                 DRVED155
015600     05 WS-DIGIT-SCAN             PIC 9(03) COMP.                 DRVED156
015700     05 WS-DIGIT-COUNT            PIC 9(02) COMP.                 DRVED157
015750     05 RETURN-CD                 PIC S9(4) COMP.                 DRVED1575
015780     05 FILLER                    PIC X(01).                     DRVED1578
015800                                                                 DRVED158
015900 01  FLAGS-AND-SWITCHES.                                          DRVED159
016000     05 MORE-CONTROL-SW          PIC X(01) VALUE "Y".             DRVED160
016100        88 NO-MORE-CONTROL         VALUE "N".                     DRVED161
016200     05 MORE-LINES-SW            PIC X(01) VALUE "Y".             DRVED162
016300        88 NO-MORE-LINES           VALUE "N".                     DRVED163
016400     05 BLOCK-HAS-DATA-SW        PIC X(01) VALUE "N".             DRVED164
016500        88 BLOCK-HAS-DATA          VALUE "Y".                     DRVED165
016600     05 MARKER-FOUND-SW          PIC X(01) VALUE "N".             DRVED166
016700        88 MARKER-FOUND            VALUE "Y".                     DRVED167
016800     05 LABEL-FOUND-SW           PIC X(01) VALUE "N".             DRVED168
016900        88 LABEL-FOUND             VALUE "Y".                     DRVED169
017000     05 MORE-TABLE-ROWS          PIC X(01) VALUE "Y".             DRVED170
017100        88 NO-MORE-TABLE-ROWS      VALUE "N".                     DRVED171
017200     05 MORE-DIGITS-SW           PIC X(01) VALUE "Y".             DRVED172
017300        88 NO-MORE-DIGITS          VALUE "N".                     DRVED173
017400                                                                 DRVED174
017500 01  WS-FOUND-SWITCHES.                                           DRVED175
017600     05 WS-FOUND-SW OCCURS 6 TIMES PIC X(01).                     DRVED176
017700                                                                 DRVED177
017800*----------------------------------------------------------------*DRVED178
017900*    BLOCK-WORK-FIELDS HOLDS THE RAW FIELD VALUES SCANNED OUT    *DRVED179
018000*    OF THE CURRENT DRIVE BLOCK, BEFORE CLEANUP.  RESET AT THE   *DRVED180
018100*    START OF EVERY BLOCK (SEE 500-START-NEW-BLOCK).             *DRVED181
018200*----------------------------------------------------------------*DRVED182
018300 01  BLOCK-WORK-FIELDS.                                           DRVED183
018400     05  WS-RAW-SERIAL            PIC X(30).                      DRVED184
018500     05  WS-RAW-MODEL             PIC X(30).                      DRVED185
018600     05  WS-RAW-VENDOR-INFO       PIC X(40).                      DRVED186
018700     05  WS-HEALTH-CAPTURE.                                       DRVED187
018800         10  WS-HEALTH-TEXT        PIC X(03) VALUE "000".          DRVED188
018900     05  WS-REALLOC-CAPTURE.                                      DRVED189
019000         10  WS-REALLOC-TEXT       PIC X(05) VALUE "00000".        DRVED190
019100     05  WS-GROWN-CAPTURE.                                        DRVED191
019200         10  WS-GROWN-TEXT         PIC X(05) VALUE "00000".        DRVED192
019300*----------------------------------------------------------------*DRVED193
019400*    NUMERIC-EDIT VIEWS OF THE DIGIT-CAPTURE FIELDS ABOVE - LET  *DRVED194
019500*    500-FINISH-BLOCK MOVE A VALIDATED NUMBER WITHOUT A SEPARATE *DRVED195
019600*    WORKING FIELD FOR EACH.                                     *DRVED196
019700*----------------------------------------------------------------*DRVED197
019800 01  WS-HEALTH-NUMERIC-CHECK REDEFINES WS-HEALTH-CAPTURE.         DRVED198
019900     05  WS-HEALTH-NUM             PIC 9(03).                     DRVED199
020000 01  WS-REALLOC-NUMERIC-CHECK REDEFINES WS-REALLOC-CAPTURE.       DRVED200
020100     05  WS-REALLOC-NUM            PIC 9(05).                     DRVED201
020200 01  WS-GROWN-NUMERIC-CHECK REDEFINES WS-GROWN-CAPTURE.           DRVED202
020300     05  WS-GROWN-NUM              PIC 9(05).                     DRVED203
020400                                                                 DRVED204
020500 01  SPLICE-FIELDS.                                               DRVED205
020600     05  WS-SPLICE-AREA           PIC X(132).                     DRVED206
020700     05  WS-APPEND-SUB            PIC 9(03) COMP.                 DRVED207
020710*    HOLDS THE RIGHT-JUSTIFIED, ZERO-FILLED DIGIT STRING BUILT    DRVED2071
020720*    BY 476-RIGHT-JUSTIFY-DIGITS - SEE 410-TEST-ONE-LABEL,        DRVED2072
020730*    FIELD CODES 4/5/6 - DS-0035.                                 DRVED2073
020740     05  WS-JUSTIFIED-DIGITS      PIC 9(05).                      DRVED2074
020750     05  FILLER                   PIC X(01).                      DRVED2075
020800                                                                 DRVED208
020900*----------------------------------------------------------------*DRVED209
021000*    FIELD LABEL TABLE - EVERY LABEL FORM THE REPORT PARSER      *DRVED210
021100*    RECOGNIZES, AND WHICH OF THE SIX FIELDS IT FEEDS.           *DRVED211
021200*    FIELD CODES:  1 SERIAL  2 MODEL  3 VENDOR-INFO               *DRVED212
021300*                  4 HEALTH  5 REALLOC-SECTORS  6 GROWN-DEFECTS  *DRVED213
021400*----------------------------------------------------------------*DRVED214
021500 01  FIELD-LABEL-TABLE.                                           DRVED215
021600     05  FLT-ENTRY OCCURS 20 TIMES INDEXED BY FLT-IDX.            DRVED216
021700         10  FLT-LABEL-TEXT        PIC X(24).                     DRVED217
021800         10  FLT-LABEL-LTH         PIC 9(02) COMP.                DRVED218
021900         10  FLT-FIELD-CODE        PIC 9(01) COMP.                DRVED219
022000                                                                 DRVED220
024300 LINKAGE SECTION.                                                 DRVED243
024400                                                                 DRVED244
024500 PROCEDURE DIVISION.                                              DRVED245
024600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      DRVED246
024700     PERFORM 100-MAINLINE THRU 100-EXIT                           DRVED247
024800             UNTIL NO-MORE-CONTROL.                                DRVED248
024900     PERFORM 999-CLEANUP THRU 999-EXIT.                           DRVED249
025000     MOVE +0 TO RETURN-CODE.                                      DRVED250
025100     GOBACK.                                                      DRVED251
025200                                                                 DRVED252
025300 000-HOUSEKEEPING.                                                DRVED253
025400     DISPLAY "******** BEGIN JOB DRVEDIT ********".               DRVED254
025500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                   DRVED255
025600     PERFORM 050-LOAD-LABEL-TABLE THRU 050-EXIT.                  DRVED256
025700     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        DRVED257
025800     PERFORM 900-READ-DRVCTL THRU 900-EXIT.                       DRVED258
025900     IF NO-MORE-CONTROL                                           DRVED259
026000         MOVE "EMPTY DRIVER CONTROL FILE" TO ABEND-REASON         DRVED260
026100         GO TO 1000-ABEND-RTN.                                    DRVED261
026200 000-EXIT.                                                        DRVED262
026300     EXIT.                                                        DRVED263
026400                                                                 DRVED264
026500 050-LOAD-LABEL-TABLE.                                            DRVED265
026600*    EACH ROW IS SET BY AN EXPLICIT MOVE - LABEL TEXT, LABEL     DRVED266
026700*    LENGTH, AND FIELD CODE - RATHER THAN ONE GROUP MOVE, SINCE  DRVED267
026800*    FLT-LABEL-LTH AND FLT-FIELD-CODE ARE COMP SUB-FIELDS (SEE   DRVED268
026850*    DS-0027).  FIELD CODES: 1 SERIAL 2 MODEL 3 VENDOR-INFO      DRVED2685
026860*    4 HEALTH 5 REALLOC-SECTORS 6 GROWN-DEFECTS.                 DRVED2686
026865     MOVE "HARD DISK SERIAL NUMBER" TO FLT-LABEL-TEXT(1).         DRVED2731
026866     MOVE 23 TO FLT-LABEL-LTH(1).  MOVE 1 TO FLT-FIELD-CODE(1).   DRVED2732
026867     MOVE "VPD SERIAL"              TO FLT-LABEL-TEXT(2).        DRVED2733
026868     MOVE 10 TO FLT-LABEL-LTH(2).  MOVE 1 TO FLT-FIELD-CODE(2).   DRVED2734
026869     MOVE "SERIAL NUMBER"           TO FLT-LABEL-TEXT(3).        DRVED2735
026870     MOVE 13 TO FLT-LABEL-LTH(3).  MOVE 1 TO FLT-FIELD-CODE(3).   DRVED2736
026871     MOVE "HARD DISK MODEL ID"      TO FLT-LABEL-TEXT(4).        DRVED2737
026872     MOVE 18 TO FLT-LABEL-LTH(4).  MOVE 2 TO FLT-FIELD-CODE(4).   DRVED2738
026873     MOVE "MODEL ID"                TO FLT-LABEL-TEXT(5).        DRVED2739
026874     MOVE 8  TO FLT-LABEL-LTH(5).  MOVE 2 TO FLT-FIELD-CODE(5).   DRVED2740
026875     MOVE "MODEL"                   TO FLT-LABEL-TEXT(6).        DRVED2741
026876     MOVE 5  TO FLT-LABEL-LTH(6).  MOVE 2 TO FLT-FIELD-CODE(6).   DRVED2742
026877     MOVE "VENDOR INFORMATION"      TO FLT-LABEL-TEXT(7).        DRVED2743
026878     MOVE 18 TO FLT-LABEL-LTH(7).  MOVE 3 TO FLT-FIELD-CODE(7).   DRVED2744
026879     MOVE "VENDOR"                  TO FLT-LABEL-TEXT(8).        DRVED2745
026880     MOVE 6  TO FLT-LABEL-LTH(8).  MOVE 3 TO FLT-FIELD-CODE(8).   DRVED2746
026881     MOVE "MANUFACTURER"            TO FLT-LABEL-TEXT(9).        DRVED2747
026882     MOVE 12 TO FLT-LABEL-LTH(9).  MOVE 3 TO FLT-FIELD-CODE(9).   DRVED2748
026883     MOVE "HEALTH SCORE"            TO FLT-LABEL-TEXT(10).       DRVED2749
026884     MOVE 12 TO FLT-LABEL-LTH(10). MOVE 4 TO FLT-FIELD-CODE(10).  DRVED2750
026885     MOVE "OVERALL HEALTH"          TO FLT-LABEL-TEXT(11).       DRVED2751
026886     MOVE 14 TO FLT-LABEL-LTH(11). MOVE 4 TO FLT-FIELD-CODE(11).  DRVED2752
026887     MOVE "HEALTH"                  TO FLT-LABEL-TEXT(12).       DRVED2753
026888     MOVE 6  TO FLT-LABEL-LTH(12). MOVE 4 TO FLT-FIELD-CODE(12).  DRVED2754
026889     MOVE "REALLOCATED SECTOR COUNT" TO FLT-LABEL-TEXT(13).      DRVED2755
026890     MOVE 24 TO FLT-LABEL-LTH(13). MOVE 5 TO FLT-FIELD-CODE(13).  DRVED2756
026891     MOVE "REALLOCATED SECTORS CO"  TO FLT-LABEL-TEXT(14).       DRVED2757
026892     MOVE 22 TO FLT-LABEL-LTH(14). MOVE 5 TO FLT-FIELD-CODE(14).  DRVED2758
026893     MOVE "REALLOCATED SECTORS"     TO FLT-LABEL-TEXT(15).       DRVED2759
026894     MOVE 19 TO FLT-LABEL-LTH(15). MOVE 5 TO FLT-FIELD-CODE(15).  DRVED2760
026895     MOVE "REALLOCATED"             TO FLT-LABEL-TEXT(16).       DRVED2761
026896     MOVE 11 TO FLT-LABEL-LTH(16). MOVE 5 TO FLT-FIELD-CODE(16).  DRVED2762
026897     MOVE "GROWN DEFECT LIST"       TO FLT-LABEL-TEXT(17).       DRVED2763
026898     MOVE 17 TO FLT-LABEL-LTH(17). MOVE 6 TO FLT-FIELD-CODE(17).  DRVED2764
026899     MOVE "GROWN DEFECTS"           TO FLT-LABEL-TEXT(18).       DRVED2765
026900     MOVE 13 TO FLT-LABEL-LTH(18). MOVE 6 TO FLT-FIELD-CODE(18).  DRVED2766
026901     MOVE "GROWN DEFECT COUNT"      TO FLT-LABEL-TEXT(19).       DRVED2767
026902     MOVE 18 TO FLT-LABEL-LTH(19). MOVE 6 TO FLT-FIELD-CODE(19).  DRVED2768
026903     MOVE "DEFECT COUNT"            TO FLT-LABEL-TEXT(20).       DRVED2769
026904     MOVE 12 TO FLT-LABEL-LTH(20). MOVE 6 TO FLT-FIELD-CODE(20).  DRVED2770
026950 050-EXIT.                                                        DRVED270
026960     EXIT.                                                        DRVED271
027200                                                                 DRVED272
027300 100-MAINLINE.                                                    DRVED273
027400     ADD 1 TO FILES-READ.                                         DRVED274
027500     MOVE 0 TO FILE-RECORD-COUNT.                                 DRVED275
027600     MOVE DCTL-FILE-NAME TO WS-REPORT-DDNAME.                     DRVED276
027700     EVALUATE TRUE                                                DRVED277
027800         WHEN DCTL-TYPE-TXT                                       DRVED278
027900             PERFORM 200-PARSE-ONE-FILE THRU 200-EXIT             DRVED279
028000         WHEN DCTL-TYPE-HTML                                      DRVED280
028100             PERFORM 200-PARSE-ONE-FILE THRU 200-EXIT             DRVED281
028200         WHEN OTHER                                               DRVED282
028300             MOVE "UNSUPPORTED REPORT FILE TYPE" TO                DRVED283
028400                 DERR-ERROR-MSG                                   DRVED284
028500             PERFORM 760-WRITE-DRVERR THRU 760-EXIT                DRVED285
028600     END-EVALUATE.                                                DRVED286
028700     PERFORM 900-READ-DRVCTL THRU 900-EXIT.                       DRVED287
028800 100-EXIT.                                                        DRVED288
028900     EXIT.                                                        DRVED289
029000                                                                 DRVED290
029100*----------------------------------------------------------------*DRVED291
029200*    200-PARSE-ONE-FILE OPENS ONE REPORT FILE AND SCANS IT LINE  *DRVED292
029300*    BY LINE.  A NEW DRIVE BLOCK BEGINS AT EVERY LINE THAT       *DRVED293
029400*    CARRIES A BLOCK-START MARKER - "HARD DISK SUMMARY" OR       *DRVED294
029500*    "HARD DISK SERIAL NUMBER".  IF THE FILE NEVER CARRIES A     *DRVED295
029600*    MARKER THE WHOLE FILE ENDS UP AS ONE BLOCK, BY CONSTRUCTION *DRVED296
029700*    - NO SPECIAL CASE NEEDED.                                   *DRVED297
029800*----------------------------------------------------------------*DRVED298
029900 200-PARSE-ONE-FILE.                                              DRVED299
030000     OPEN INPUT REPORT-FILE.                                      DRVED300
030100     IF NOT REPORT-OPEN-OK                                        DRVED301
030200         MOVE "UNABLE TO OPEN REPORT FILE" TO ABEND-REASON         DRVED302
030300         MOVE DCTL-FILE-NAME TO EXPECTED-VAL                       DRVED303
030400         MOVE REPORT-STATUS TO ACTUAL-VAL                         DRVED304
030500         WRITE SYSOUT-REC FROM ABEND-REC                          DRVED305
030600         MOVE "Parsing Error:" TO DERRP-PREFIX                   DRVED306
030700         MOVE "Unable to open report file" TO DERRP-DETAIL        DRVED307
030800         MOVE DCTL-FILE-NAME TO DERR-FILE-NAME                     DRVED308
031000         PERFORM 760-WRITE-DRVERR THRU 760-EXIT                   DRVED310
031100         PERFORM 550-WRITE-PLACEHOLDER THRU 550-EXIT              DRVED311
031200         GO TO 200-EXIT.                                          DRVED312
031300                                                                 DRVED313
031400     PERFORM 300-START-FILE THRU 300-EXIT.                        DRVED314
031500     PERFORM 310-READ-ONE-LINE THRU 310-EXIT.                     DRVED315
031600     PERFORM 320-PROCESS-ONE-LINE THRU 320-EXIT                   DRVED316
031700             UNTIL NO-MORE-LINES.                                 DRVED317
031800                                                                 DRVED318
031900     IF BLOCK-HAS-DATA                                            DRVED319
032000         PERFORM 500-FINISH-BLOCK THRU 500-EXIT.                  DRVED320
032100                                                                 DRVED321
032200     IF FILE-RECORD-COUNT = 0                                     DRVED322
032300         PERFORM 550-WRITE-PLACEHOLDER THRU 550-EXIT.             DRVED323
032400                                                                 DRVED324
032500     CLOSE REPORT-FILE.                                           DRVED325
032600 200-EXIT.                                                        DRVED326
032700     EXIT.                                                        DRVED327
032800                                                                 DRVED328
032900 300-START-FILE.                                                  DRVED329
033000     MOVE "Y" TO MORE-LINES-SW.                                   DRVED330
034000     MOVE "N" TO BLOCK-HAS-DATA-SW.                               DRVED331
034100     PERFORM 510-RESET-BLOCK-WORK THRU 510-EXIT.                  DRVED332
034200 300-EXIT.                                                        DRVED333
034300     EXIT.                                                        DRVED334
034400                                                                 DRVED335
034500 310-READ-ONE-LINE.                                               DRVED336
034600     READ REPORT-FILE INTO REPORT-LINE                             DRVED337
034700         AT END MOVE "N" TO MORE-LINES-SW                         DRVED338
034800         GO TO 310-EXIT                                           DRVED339
034900     END-READ.                                                    DRVED340
035000     MOVE REPORT-LINE TO WS-LINE-UPPER.                           DRVED341
035100     INSPECT WS-LINE-UPPER CONVERTING                             DRVED342
035200             "abcdefghijklmnopqrstuvwxyz" TO                      DRVED343
035300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                        DRVED344
035400 310-EXIT.                                                        DRVED345
035500     EXIT.                                                        DRVED346
035600                                                                 DRVED347
035700 320-PROCESS-ONE-LINE.                                            DRVED348
035800     PERFORM 330-TEST-BLOCK-MARKER THRU 330-EXIT.                  DRVED349
035900     IF MARKER-FOUND                                              DRVED350
036000         IF BLOCK-HAS-DATA                                        DRVED351
036100             PERFORM 500-FINISH-BLOCK THRU 500-EXIT               DRVED352
036200         END-IF                                                   DRVED353
036300         MOVE "Y" TO BLOCK-HAS-DATA-SW                            DRVED354
036400         PERFORM 510-RESET-BLOCK-WORK THRU 510-EXIT               DRVED355
036500     END-IF.                                                      DRVED356
036600     PERFORM 400-SCAN-FIELD-LABELS THRU 400-EXIT.                 DRVED357
036700     IF NOT BLOCK-HAS-DATA                                        DRVED358
036800         MOVE "Y" TO BLOCK-HAS-DATA-SW.                           DRVED359
036900     PERFORM 310-READ-ONE-LINE THRU 310-EXIT.                     DRVED360
037000 320-EXIT.                                                        DRVED361
037100     EXIT.                                                        DRVED362
037200                                                                 DRVED363
037300 330-TEST-BLOCK-MARKER.                                           DRVED364
037400     MOVE "N" TO MARKER-FOUND-SW.                                 DRVED365
037700     PERFORM 332-FIND-SUBSTRING THRU 332-EXIT                     DRVED368
037800             WITH TEST AFTER                                      DRVED369
037900             VARYING WS-SCAN-SUB FROM 1 BY 1                      DRVED370
038000             UNTIL WS-SCAN-SUB > 110 OR MARKER-FOUND.              DRVED371
038100 330-EXIT.                                                        DRVED372
038200     EXIT.                                                        DRVED373
038300                                                                 DRVED374
038400 332-FIND-SUBSTRING.                                              DRVED375
038500     IF WS-LINE-UPPER(WS-SCAN-SUB:17) = "HARD DISK SUMMARY"        DRVED376
038600         MOVE "Y" TO MARKER-FOUND-SW                              DRVED377
038700         GO TO 332-EXIT.                                           DRVED378
038800     IF WS-LINE-UPPER(WS-SCAN-SUB:23) = "HARD DISK SERIAL NUMBER"  DRVED379
038900         MOVE "Y" TO MARKER-FOUND-SW.                              DRVED380
039000 332-EXIT.                                                        DRVED381
039100     EXIT.                                                        DRVED382
039200                                                                 DRVED383
039300*----------------------------------------------------------------*DRVED384
039400*    400-SCAN-FIELD-LABELS TESTS THE CURRENT LINE AGAINST EVERY  *DRVED385
039500*    ROW OF THE LABEL TABLE.  FIRST MATCH PER FIELD, PER BLOCK,  *DRVED386
039600*    WINS - WS-FOUND-SW(N) BLOCKS ANY LATER LINE FROM            *DRVED387
039700*    OVERWRITING A FIELD ALREADY SET (SEE SPEC DS-0001).         *DRVED388
039800*----------------------------------------------------------------*DRVED389
039900 400-SCAN-FIELD-LABELS.                                           DRVED390
040000     PERFORM 410-TEST-ONE-LABEL THRU 410-EXIT                      DRVED391
040100             VARYING FLT-IDX FROM 1 BY 1                           DRVED392
040200             UNTIL FLT-IDX > 20.                                  DRVED393
040300 400-EXIT.                                                        DRVED394
040400     EXIT.                                                        DRVED395
040500                                                                 DRVED396
040600 410-TEST-ONE-LABEL.                                              DRVED397
040700     IF WS-FOUND-SW(FLT-FIELD-CODE(FLT-IDX)) = "Y"                 DRVED398
040800         GO TO 410-EXIT.                                          DRVED399
040900     MOVE "N" TO LABEL-FOUND-SW.                                  DRVED400
041000     MOVE 1 TO WS-SCAN-SUB.                                       DRVED401
041100     PERFORM 420-TEST-LABEL-AT-POS THRU 420-EXIT                  DRVED402
041200             WITH TEST AFTER                                      DRVED403
041300             VARYING WS-SCAN-SUB FROM 1 BY 1                       DRVED404
041400             UNTIL WS-SCAN-SUB > 132 - FLT-LABEL-LTH(FLT-IDX)      DRVED405
041500                OR LABEL-FOUND.                                   DRVED406
041600     IF NOT LABEL-FOUND                                           DRVED407
041700         GO TO 410-EXIT.                                          DRVED408
041800     COMPUTE WS-VALUE-START =                                      DRVED409
041900             WS-SCAN-SUB + FLT-LABEL-LTH(FLT-IDX).                 DRVED410
042000     PERFORM 450-SKIP-LEADERS THRU 450-EXIT.                      DRVED411
042100     EVALUATE FLT-FIELD-CODE(FLT-IDX)                             DRVED412
042200         WHEN 1  PERFORM 440-CAPTURE-TEXT THRU 440-EXIT           DRVED413
042300                 MOVE WS-SPLICE-AREA(1:30) TO WS-RAW-SERIAL       DRVED414
042400         WHEN 2  PERFORM 440-CAPTURE-TEXT THRU 440-EXIT           DRVED415
042500                 MOVE WS-SPLICE-AREA(1:30) TO WS-RAW-MODEL        DRVED416
042600         WHEN 3  PERFORM 440-CAPTURE-TEXT THRU 440-EXIT           DRVED417
042700                 MOVE WS-SPLICE-AREA(1:40) TO WS-RAW-VENDOR-INFO  DRVED418
042800         WHEN 4  PERFORM 470-CAPTURE-DIGITS THRU 470-EXIT         DRVED419
042810                 PERFORM 476-RIGHT-JUSTIFY-DIGITS THRU 476-EXIT    DRVED4191
042820                 MOVE WS-JUSTIFIED-DIGITS(3:3) TO WS-HEALTH-TEXT   DRVED4192
043100         WHEN 5  PERFORM 470-CAPTURE-DIGITS THRU 470-EXIT         DRVED422
043110                 PERFORM 476-RIGHT-JUSTIFY-DIGITS THRU 476-EXIT    DRVED4221
043120                 MOVE WS-JUSTIFIED-DIGITS TO WS-REALLOC-TEXT       DRVED4222
043400         WHEN 6  PERFORM 470-CAPTURE-DIGITS THRU 470-EXIT         DRVED425
043410                 PERFORM 476-RIGHT-JUSTIFY-DIGITS THRU 476-EXIT    DRVED4251
043420                 MOVE WS-JUSTIFIED-DIGITS TO WS-GROWN-TEXT         DRVED4252
043700     END-EVALUATE.                                                DRVED428
043800     MOVE "Y" TO WS-FOUND-SW(FLT-FIELD-CODE(FLT-IDX)).             DRVED429
043900 410-EXIT.                                                        DRVED430
044000     EXIT.                                                        DRVED431
044100                                                                 DRVED432
044200 420-TEST-LABEL-AT-POS.                                           DRVED433
044300     IF WS-LINE-UPPER(WS-SCAN-SUB:FLT-LABEL-LTH(FLT-IDX)) =       DRVED434
044400             FLT-LABEL-TEXT(FLT-IDX)(1:FLT-LABEL-LTH(FLT-IDX))     DRVED435
044500         MOVE "Y" TO LABEL-FOUND-SW.                              DRVED436
044600 420-EXIT.                                                        DRVED437
044700     EXIT.                                                        DRVED438
044800                                                                 DRVED439
044900*----------------------------------------------------------------*DRVED440
045000*    450-SKIP-LEADERS STEPS WS-VALUE-START PAST ANY DOT LEADERS, *DRVED441
045100*    SPACES, AND ONE COLON BETWEEN THE LABEL AND ITS VALUE.      *DRVED442
045200*----------------------------------------------------------------*DRVED443
045300 450-SKIP-LEADERS.                                                DRVED444
045400     PERFORM 455-SKIP-ONE-LEADER THRU 455-EXIT                    DRVED445
045500             VARYING WS-VALUE-START FROM WS-VALUE-START BY 1       DRVED446
045600             UNTIL WS-VALUE-START > 132                           DRVED447
045700                OR (WS-LINE-UPPER(WS-VALUE-START:1) NOT = "."      DRVED448
045800                AND WS-LINE-UPPER(WS-VALUE-START:1) NOT = ":"      DRVED449
045900                AND WS-LINE-UPPER(WS-VALUE-START:1) NOT = SPACE).  DRVED450
046000 450-EXIT.                                                        DRVED451
046100     EXIT.                                                        DRVED452
046200                                                                 DRVED453
046300 455-SKIP-ONE-LEADER.                                             DRVED454
046400*    EMPTY BODY - THE VARYING CLAUSE ON THE PERFORM DOES ALL      DRVED455
046500*    THE WORK, PER SHOP STANDARD (SEE DRVVEND 055-SKIP-ONE-BLANK).DRVED456
046600 455-EXIT.                                                        DRVED457
046700     EXIT.                                                        DRVED458
046800                                                                 DRVED459
046900*----------------------------------------------------------------*DRVED460
047000*    440-CAPTURE-TEXT COPIES THE REST OF THE LINE FROM           *DRVED461
047100*    WS-VALUE-START INTO WS-SPLICE-AREA, COLLAPSING ANY RUN OF   *DRVED462
047200*    EMBEDDED SPACES DOWN TO A SINGLE SPACE ALONG THE WAY.       *DRVED463
047300*----------------------------------------------------------------*DRVED464
047400 440-CAPTURE-TEXT.                                                DRVED465
047500     MOVE SPACES TO WS-SPLICE-AREA.                               DRVED466
047600     MOVE 0 TO WS-APPEND-SUB.                                     DRVED467
047700     IF WS-VALUE-START > 132                                      DRVED468
047800         GO TO 440-EXIT.                                          DRVED469
047900     PERFORM 442-COPY-COLLAPSED-CHAR THRU 442-EXIT                DRVED470
048000             VARYING WS-SCAN-SUB FROM WS-VALUE-START BY 1          DRVED471
048100             UNTIL WS-SCAN-SUB > 132 OR WS-APPEND-SUB > 40.        DRVED472
048200 440-EXIT.                                                        DRVED473
048300     EXIT.                                                        DRVED474
048400                                                                 DRVED475
048500 442-COPY-COLLAPSED-CHAR.                                         DRVED476
048600     IF WS-LINE-UPPER(WS-SCAN-SUB:1) = SPACE                      DRVED477
048700         AND (WS-APPEND-SUB = 0                                   DRVED478
048800              OR WS-SPLICE-AREA(WS-APPEND-SUB:1) = SPACE)          DRVED479
048900         GO TO 442-EXIT.                                          DRVED480
049000     ADD 1 TO WS-APPEND-SUB.                                      DRVED481
049100     IF WS-APPEND-SUB NOT > 40                                     DRVED482
049200         MOVE WS-LINE-UPPER(WS-SCAN-SUB:1) TO                     DRVED483
049300             WS-SPLICE-AREA(WS-APPEND-SUB:1).                      DRVED484
049400 442-EXIT.                                                        DRVED485
049500     EXIT.                                                        DRVED486
049600                                                                 DRVED487
049700*----------------------------------------------------------------*DRVED488
049800*    470-CAPTURE-DIGITS SKIPS ANY LEADING "#" BAR CHARACTERS,    *DRVED489
049900*    THEN COLLECTS UP TO THE NEXT RUN OF DIGITS (STOPPING AT THE *DRVED490
050000*    FIRST NON-DIGIT) AS THE FIELD'S TEXT VALUE.  A PERCENT SIGN *DRVED491
050100*    AFTER THE DIGITS, IF ANY, IS SIMPLY NOT COPIED.             *DRVED492
050200*----------------------------------------------------------------*DRVED493
050300 470-CAPTURE-DIGITS.                                              DRVED494
050400     MOVE SPACES TO WS-SPLICE-AREA.                               DRVED495
050500     MOVE 0 TO WS-APPEND-SUB.                                     DRVED496
050600     MOVE WS-VALUE-START TO WS-DIGIT-SCAN.                        DRVED497
050700     MOVE "Y" TO MORE-DIGITS-SW.                                  DRVED498
050800     PERFORM 472-SKIP-NON-DIGIT THRU 472-EXIT                     DRVED499
050900             UNTIL NO-MORE-DIGITS                                 DRVED500
051000                OR WS-DIGIT-SCAN > WS-VALUE-START + 8             DRVED501
051100                OR WS-DIGIT-SCAN > 132.                           DRVED502
051200     MOVE "Y" TO MORE-DIGITS-SW.                                  DRVED503
051300     PERFORM 474-COPY-ONE-DIGIT THRU 474-EXIT                     DRVED504
051400             UNTIL NO-MORE-DIGITS                                 DRVED505
051500                OR WS-APPEND-SUB > 5                              DRVED506
051600                OR WS-DIGIT-SCAN > 132.                           DRVED507
051700 470-EXIT.                                                        DRVED508
051800     EXIT.                                                        DRVED509
051900                                                                 DRVED510
052000 472-SKIP-NON-DIGIT.                                              DRVED511
052100     IF WS-LINE-UPPER(WS-DIGIT-SCAN:1) IS NUMERIC                 DRVED512
052200         MOVE "N" TO MORE-DIGITS-SW                               DRVED513
052300         GO TO 472-EXIT.                                          DRVED514
052400     ADD 1 TO WS-DIGIT-SCAN.                                       DRVED515
052500 472-EXIT.                                                        DRVED516
052600     EXIT.                                                        DRVED517
052700                                                                 DRVED518
052800 474-COPY-ONE-DIGIT.                                              DRVED519
052900     IF WS-LINE-UPPER(WS-DIGIT-SCAN:1) NOT NUMERIC                DRVED520
053000         MOVE "N" TO MORE-DIGITS-SW                               DRVED521
053100         GO TO 474-EXIT.                                          DRVED522
053200     ADD 1 TO WS-APPEND-SUB.                                       DRVED523
053300     IF WS-APPEND-SUB NOT > 5                                     DRVED524
053400         MOVE WS-LINE-UPPER(WS-DIGIT-SCAN:1) TO                   DRVED525
053500             WS-SPLICE-AREA(WS-APPEND-SUB:1).                      DRVED526
053600     ADD 1 TO WS-DIGIT-SCAN.                                       DRVED527
053700 474-EXIT.                                                        DRVED528
053800     EXIT.                                                        DRVED529
053900                                                                 DRVED530
053910*----------------------------------------------------------------*DRVED5301
053920*    476-RIGHT-JUSTIFY-DIGITS TAKES THE LEFT-JUSTIFIED, SPACE-   *DRVED5302
053930*    PADDED DIGIT STRING 470-CAPTURE-DIGITS LEFT IN               *DRVED5303
053940*    WS-SPLICE-AREA AND RIGHT-JUSTIFIES/ZERO-FILLS IT INTO THE    *DRVED5304
053950*    5-BYTE WS-JUSTIFIED-DIGITS FIELD, SO A CAPTURED VALUE THAT   *DRVED5305
053960*    DOESN'T FILL THE WHOLE FIELD STILL PASSES AN IS NUMERIC      *DRVED5306
053970*    TEST DOWNSTREAM IN 500-FINISH-BLOCK - DS-0035.               *DRVED5307
053980*----------------------------------------------------------------*DRVED5308
053990 476-RIGHT-JUSTIFY-DIGITS.                                        DRVED5309
054000     MOVE ZERO TO WS-JUSTIFIED-DIGITS.                            DRVED5311
054010     IF WS-APPEND-SUB > 5                                         DRVED5312
054020         MOVE 5 TO WS-DIGIT-COUNT                                 DRVED5313
054030     ELSE                                                         DRVED5314
054040         MOVE WS-APPEND-SUB TO WS-DIGIT-COUNT.                    DRVED5315
054050     IF WS-DIGIT-COUNT > 0                                        DRVED5316
054060         MOVE WS-SPLICE-AREA(1:WS-DIGIT-COUNT) TO                 DRVED5317
054070             WS-JUSTIFIED-DIGITS(6 - WS-DIGIT-COUNT:               DRVED5318
054080                 WS-DIGIT-COUNT).                                 DRVED5319
054090 476-EXIT.                                                        DRVED5321
054095     EXIT.                                                        DRVED5322
054098                                                                 DRVED5323
054099 500-FINISH-BLOCK.                                                DRVED531
054100*    CLEAN THE RAW FIELDS, DERIVE VENDOR, APPLY THE RECORD        DRVED532
054200*    ACCEPTANCE TEST, AND WRITE THE ROW IF IT SURVIVES.           DRVED533
054300     MOVE SPACES TO DRVREC-ROW.                                   DRVED534
054400     MOVE WS-RAW-MODEL TO DRV-MODEL-NUMBER.                       DRVED535
054500     MOVE WS-RAW-VENDOR-INFO TO DRV-VENDOR-INFO.                  DRVED536
054600     MOVE DCTL-FILE-NAME TO DRV-FILE-NAME.                        DRVED537
054700                                                                 DRVED538
054800     CALL 'DRVSERCL' USING WS-RAW-SERIAL, DRV-VPD-SERIAL,         DRVED539
054900             DRV-LABEL-SERIAL, RETURN-CD.                   DRVED540
055000     CALL 'DRVVEND' USING DRV-MODEL-NUMBER, DRV-VENDOR,            DRVED541
055100             RETURN-CD.                                           DRVED542
055200                                                                 DRVED543
055300     IF WS-HEALTH-CAPTURE IS NUMERIC                              DRVED544
055400         MOVE WS-HEALTH-NUM TO DRV-HEALTH-SCORE                   DRVED545
055500     ELSE                                                         DRVED546
055600         MOVE 0 TO DRV-HEALTH-SCORE.                              DRVED547
055700     IF WS-REALLOC-CAPTURE IS NUMERIC                             DRVED548
055800         MOVE WS-REALLOC-NUM TO DRV-ALLOCATED-SECTIONS            DRVED549
055900     ELSE                                                         DRVED550
056000         MOVE 0 TO DRV-ALLOCATED-SECTIONS.                        DRVED551
056100     IF WS-GROWN-CAPTURE IS NUMERIC                                DRVED552
056200         MOVE WS-GROWN-NUM TO DRV-GROWN-DEFECTS                   DRVED553
056300     ELSE                                                         DRVED554
056400         MOVE 0 TO DRV-GROWN-DEFECTS.                             DRVED555
056500                                                                 DRVED556
056600     IF DRV-VPD-SERIAL NOT = SPACES                               DRVED557
056700         OR DRV-MODEL-NUMBER NOT = SPACES                         DRVED558
056800         OR DRV-HEALTH-SCORE NOT = 0                              DRVED559
056900         PERFORM 700-WRITE-DRVOUT THRU 700-EXIT.                  DRVED560
057000 500-EXIT.                                                        DRVED561
057100     EXIT.                                                        DRVED562
057200                                                                 DRVED563
057300 510-RESET-BLOCK-WORK.                                            DRVED564
057400     MOVE SPACES TO BLOCK-WORK-FIELDS.                            DRVED565
057500     MOVE "000" TO WS-HEALTH-TEXT.                                DRVED566
057600     MOVE "00000" TO WS-REALLOC-TEXT.                             DRVED567
057700     MOVE "00000" TO WS-GROWN-TEXT.                               DRVED568
057800     MOVE SPACES TO WS-FOUND-SW(1) WS-FOUND-SW(2) WS-FOUND-SW(3)  DRVED569
057900             WS-FOUND-SW(4) WS-FOUND-SW(5) WS-FOUND-SW(6).         DRVED570
058000 510-EXIT.                                                        DRVED571
058100     EXIT.                                                        DRVED572
058200                                                                 DRVED573
058300 550-WRITE-PLACEHOLDER.                                           DRVED574
058400     MOVE SPACES TO DRVREC-ROW.                                   DRVED575
058500     MOVE "Unknown" TO DRV-VENDOR.                                DRVED576
058600     MOVE DCTL-FILE-NAME TO DRV-FILE-NAME.                        DRVED577
058700     MOVE 0 TO DRV-HEALTH-SCORE, DRV-ALLOCATED-SECTIONS,           DRVED578
058800             DRV-GROWN-DEFECTS.                                    DRVED579
058900     IF DERR-ERROR-MSG = SPACES                                    DRVED580
059000         MOVE "Parsing Error: No recognizable drive blocks found" DRVED581
059100             TO DRV-VENDOR-INFO                                   DRVED582
059200     ELSE                                                         DRVED583
059300         STRING "Parsing Error: " DELIMITED BY SIZE                DRVED584
059400                DERR-ERROR-MSG DELIMITED BY SIZE                   DRVED585
059500             INTO DRV-VENDOR-INFO.                                DRVED586
059600     PERFORM 700-WRITE-DRVOUT THRU 700-EXIT.                      DRVED587
059700 550-EXIT.                                                        DRVED588
059800     EXIT.                                                        DRVED589
059900                                                                 DRVED590
060000 700-WRITE-DRVOUT.                                                DRVED591
060100     WRITE DRVOUT-FD-REC FROM DRVREC-ROW.                         DRVED592
060200     ADD 1 TO FILE-RECORD-COUNT.                                  DRVED593
060300 700-EXIT.                                                        DRVED594
060400     EXIT.                                                        DRVED595
060500                                                                 DRVED596
060600 760-WRITE-DRVERR.                                                DRVED597
060700     MOVE DCTL-FILE-NAME TO DERR-FILE-NAME.                       DRVED598
060800     MOVE SPACES TO DERR-ENCODINGS-TRIED.                         DRVED599
060900     WRITE DRVERR-FD-REC FROM DRVERR-ROW.                         DRVED600
061000 760-EXIT.                                                        DRVED601
061100     EXIT.                                                        DRVED602
061200                                                                 DRVED603
061300 800-OPEN-FILES.                                                  DRVED604
061400     OPEN INPUT DRVCTL.                                            DRVED605
061500     OPEN OUTPUT DRVOUT, SYSOUT, DRVERR, DRVCNT.                   DRVED606
061600 800-EXIT.                                                        DRVED607
061700     EXIT.                                                        DRVED608
061800                                                                 DRVED609
061900 850-CLOSE-FILES.                                                 DRVED610
062000     CLOSE DRVCTL, DRVOUT, SYSOUT, DRVERR, DRVCNT.                DRVED611
062100 850-EXIT.                                                        DRVED612
062200     EXIT.                                                        DRVED613
062300                                                                 DRVED614
062400 900-READ-DRVCTL.                                                 DRVED615
062500     MOVE SPACES TO DRVERR-ROW.                                      DRVED616
062600     READ DRVCTL INTO DRVCTL-ENTRY                                 DRVED617
062700         AT END MOVE "N" TO MORE-CONTROL-SW                        DRVED618
062800         GO TO 900-EXIT                                           DRVED619
062900     END-READ.                                                    DRVED620
063000 900-EXIT.                                                        DRVED621
063100     EXIT.                                                        DRVED622
063200                                                                 DRVED623
063300 999-CLEANUP.                                                     DRVED624
063310     WRITE DRVCNT-FD-REC FROM FILES-READ.                          DRVED6241
063400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       DRVED625
063500     DISPLAY "** REPORT FILES READ **".                           DRVED626
063600     DISPLAY FILES-READ.                                          DRVED627
063700     DISPLAY "******** NORMAL END OF JOB DRVEDIT ********".       DRVED628
063800 999-EXIT.                                                        DRVED629
063900     EXIT.                                                        DRVED630
064000                                                                 DRVED631
064100 1000-ABEND-RTN.                                                  DRVED632
064200     WRITE SYSOUT-REC FROM ABEND-REC.                             DRVED633
064300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       DRVED634
064400     DISPLAY "*** ABNORMAL END OF JOB- DRVEDIT ***" UPON CONSOLE.  DRVED635
064500     DIVIDE ZERO-VAL INTO ONE-VAL.                                 DRVED636
