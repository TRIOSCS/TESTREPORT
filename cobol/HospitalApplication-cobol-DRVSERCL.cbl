000100 IDENTIFICATION DIVISION.                                        DRVSER01
000200******************************************************************DRVSER02
000300 PROGRAM-ID.  DRVSERCL.                                          DRVSER03
000400 AUTHOR. L TANAKA.                                               DRVSER04
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                         DRVSER05
000600 DATE-WRITTEN. 11/04/94.                                         DRVSER06
000700 DATE-COMPILED. 11/04/94.                                        DRVSER07
000800 SECURITY. NON-CONFIDENTIAL.                                     DRVSER08
000900                                                                 DRVSER09
001000******************************************************************DRVSE010
001100*REMARKS.                                                       DRVSE011
001200*                                                                DRVSE012
001300*          THIS SUBPROGRAM NORMALIZES A RAW DRIVE SERIAL NUMBER  DRVSE013
001400*          PULLED OFF A HARD DISK SENTINEL REPORT.  SOME         DRVSE014
001500*          CONTROLLERS ECHO THE SERIAL TWO OR THREE TIMES IN A   DRVSE015
001600*          ROW ON THE SAME LINE (A FIRMWARE QUIRK - SEE DS-0008) DRVSE016
001700*          AND SOME REPORTS TACK A LITERAL "TOTALSIZE" TOKEN     DRVSE017
001800*          ONTO THE END OF THE FIELD - BOTH ARE STRIPPED HERE    DRVSE018
001900*          SO THE CLEANED SERIAL CAN BE TRUSTED AS A DEDUP KEY.  DRVSE019
002000*                                                                DRVSE020
002100*          NO FILES, NO SIDE EFFECTS - CALLED ONCE PER DRIVE      DRVSE021
002200*          BLOCK BY DRVEDIT RIGHT AFTER THE SERIAL IS EXTRACTED. DRVSE022
002300*------------------------------------------------------------------DRVSE023
002400*   CHANGE LOG                                                  DRVSE024
002500*   DATE     INIT  TKT#     DESCRIPTION                          DRVSE025
002510*   11/04/94  LKT  ------   ORIGINAL VERSION                     DRVSE251
002520*   08/30/95  LKT  ------   LEFT-JUSTIFY BEFORE UPPERCASE FIX     DRVSE252
002530*   03/09/99  DMH  Y2K-011  Y2K REVIEW - NO DATE FIELDS IN THIS   DRVSE253
002540*                           SUBPROGRAM, SIGNED OFF WITH QA        DRVSE254
002600*   11/04/24  RPK  DS-0001  REWRITTEN AS DRVSERCL FOR THE DRIVE  DRVSE026
002610*                           SENTINEL SUITE                       DRVSE261
002700*   12/19/24  RPK  DS-0008  ADDED REPEATED-GROUP TRIM            DRVSE027
002800*   01/22/25  LMT  DS-0022  ADDED TOTALSIZE STRIP, LABEL SERIAL  DRVSE028
002810*   03/10/25  LMT  DS-0030  ADDED CHAR-TABLE/LABEL REDEFINES      DRVSE281
002820*                           VIEWS OF WS-RAW-UPPER AND WS-CLEAN    DRVSE282
002830*   03/24/25  RPK  DS-0032  MOVED WS-SCAN-SUB AND WS-APPEND-SUB   DRVSE283
002840*                           TO THE 77 LEVEL PER SHOP STANDARD     DRVSE284
002900******************************************************************DRVSE029
003000                                                                 DRVSE030
003100          RAW SERIAL IN           -   DRVSERCL-RAW-SERIAL         DRVSE031
003200          CLEANED SERIAL OUT      -   DRVSERCL-CLEAN-SERIAL       DRVSE032
003300          LABEL SERIAL OUT        -   DRVSERCL-LABEL-SERIAL       DRVSE033
003400          RETURN CODE             -   ALWAYS ZERO                 DRVSE034
003500                                                                 DRVSE035
003600******************************************************************DRVSE036
003700 ENVIRONMENT DIVISION.                                           DRVSE037
003800 CONFIGURATION SECTION.                                          DRVSE038
003900 SOURCE-COMPUTER. IBM-390.                                       DRVSE039
004000 OBJECT-COMPUTER. IBM-390.                                       DRVSE040
004100 INPUT-OUTPUT SECTION.                                           DRVSE041
004200                                                                 DRVSE042
004300 DATA DIVISION.                                                  DRVSE043
004400 FILE SECTION.                                                  DRVSE044
004500                                                                 DRVSE045
004600 WORKING-STORAGE SECTION.                                        DRVSE046
004700 01  WS-RAW-UPPER             PIC X(30).                        DRVSE047
004710*    ALTERNATE VIEW - ONE CHARACTER PER ELEMENT, SO 110-COPY-    DRVSE471
004720*    ONE-CHAR INDEXES INSTEAD OF REF-MODIFYING EVERY PASS        DRVSE472
004730*    THROUGH THE SCAN LOOP - DS-0030.                            DRVSE473
004740 01  WS-RAW-CHAR-VIEW REDEFINES WS-RAW-UPPER.                   DRVSE474
004750     05  WS-RAW-CHAR          PIC X(01) OCCURS 30 TIMES.        DRVSE475
004800 01  WS-CLEAN                 PIC X(20).                        DRVSE048
004810*    ALTERNATE VIEW - ONE CHARACTER PER ELEMENT, THE APPEND      DRVSE481
004820*    SIDE OF THE SAME SCAN LOOP - DS-0030.                       DRVSE482
004830 01  WS-CLEAN-CHAR-VIEW REDEFINES WS-CLEAN.                     DRVSE483
004840     05  WS-CLEAN-CHAR        PIC X(01) OCCURS 20 TIMES.        DRVSE484
004850*    ALTERNATE VIEW - FIRST 8 BYTES, USED BY 500-SET-RESULTS TO  DRVSE485
004860*    PUBLISH THE LABEL SERIAL WITHOUT A REF-MODIFIED MOVE -      DRVSE486
004870*    DS-0030.                                                    DRVSE487
004880 01  WS-CLEAN-LABEL-VIEW REDEFINES WS-CLEAN.                     DRVSE488
004890     05  WS-CLEAN-LABEL8      PIC X(08).                        DRVSE489
004895     05  FILLER               PIC X(12).                        DRVSE495
004900 01  WS-CLEAN-LTH             PIC 9(02) COMP.                   DRVSE049
004910*    THE TWO SCAN SUBSCRIPTS BELOW ARE LONE WORKING FIELDS, SO    DRVSE491
004920*    THEY GET THE 77 LEVEL RATHER THAN A ONE-ITEM GROUP, PER      DRVSE492
004930*    SHOP STANDARD - DS-0032.                                     DRVSE493
005000 77  WS-SCAN-SUB              PIC 9(02) COMP.                   DRVSE050
005100 77  WS-APPEND-SUB            PIC 9(02) COMP.                   DRVSE051
005200                                                                 DRVSE052
005300 01  REPEAT-SUFFIX-FIELDS.                                       DRVSE053
005400     05  WS-GROUP-LEN         PIC 9(01) COMP.                   DRVSE054
005500     05  WS-TRY-CNT           PIC 9(02) COMP.                   DRVSE055
005600     05  WS-TRY-REMOVE        PIC 9(02) COMP.                   DRVSE056
005700     05  WS-BEST-GROUP-LEN    PIC 9(01) COMP.                   DRVSE057
005800     05  WS-BEST-REMOVE       PIC 9(02) COMP.                   DRVSE058
005900     05  WS-SUB1              PIC S9(03) COMP.                  DRVSE059
006000     05  WS-CANDIDATE-GROUP   PIC X(04).                        DRVSE060
006100     05  WS-NEW-LTH           PIC 9(02) COMP.                   DRVSE061
006200     05  MORE-GROUPS-SW       PIC X(01).                        DRVSE062
006300         88  NO-MORE-GROUPS    VALUE "N".                        DRVSE063
006400                                                                 DRVSE064
006500 01  TOTALSIZE-FIELDS.                                           DRVSE065
006600     05  WS-TS-POS            PIC 9(02) COMP.                   DRVSE066
006700     05  MORE-TOTALSIZE-SW    PIC X(01).                        DRVSE067
006800         88  NO-MORE-TOTALSIZE VALUE "N".                        DRVSE068
006900     05  WS-HEAD-LTH          PIC 9(02) COMP.                   DRVSE069
007000     05  WS-TAIL-LTH          PIC 9(02) COMP.                   DRVSE070
007100     05  WS-SPLICE-AREA       PIC X(20).                        DRVSE071
007200                                                                 DRVSE072
007300 LINKAGE SECTION.                                                DRVSE073
007400 01  DRVSERCL-RAW-SERIAL         PIC X(30).                     DRVSE074
007500 01  DRVSERCL-CLEAN-SERIAL       PIC X(20).                     DRVSE076
007600 01  DRVSERCL-LABEL-SERIAL       PIC X(08).                     DRVSE077
007800 01  DRVSERCL-RETURN-CD          PIC S9(4) COMP.                 DRVSE078
007900                                                                 DRVSE079
008000 PROCEDURE DIVISION USING DRVSERCL-RAW-SERIAL,                   DRVSE081
008010         DRVSERCL-CLEAN-SERIAL, DRVSERCL-LABEL-SERIAL,           DRVSE082
008020         DRVSERCL-RETURN-CD.                                     DRVSE083
008100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                     DRVSE081
008200     PERFORM 100-COMPACT-AND-UPPER THRU 100-EXIT.                DRVSE082
008300     PERFORM 200-TRIM-REPEAT-SUFFIX THRU 200-EXIT.                DRVSE083
008400     PERFORM 300-REMOVE-TOTALSIZE THRU 300-EXIT.                 DRVSE084
008500     PERFORM 500-SET-RESULTS THRU 500-EXIT.                      DRVSE085
008600     MOVE ZERO TO DRVSERCL-RETURN-CD.                            DRVSE086
008700     GOBACK.                                                     DRVSE087
008800                                                                 DRVSE088
008900 000-HOUSEKEEPING.                                               DRVSE089
009000     MOVE SPACES TO WS-RAW-UPPER, WS-CLEAN.                      DRVSE090
009100     MOVE DRVSERCL-RAW-SERIAL TO WS-RAW-UPPER.                   DRVSE091
009200     INSPECT WS-RAW-UPPER CONVERTING                             DRVSE092
009300             "abcdefghijklmnopqrstuvwxyz" TO                     DRVSE093
009400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       DRVSE094
009500     MOVE ZERO TO WS-CLEAN-LTH.                                  DRVSE095
009600 000-EXIT.                                                       DRVSE096
009700     EXIT.                                                       DRVSE097
009800                                                                 DRVSE098
009900*------------------------------------------------------------------DRVSE099
010000*    100-COMPACT-AND-UPPER REMOVES EVERY EMBEDDED SPACE BY        DRVSE100
010100*    COPYING ONLY THE NON-BLANK CHARACTERS, LEFT TO RIGHT, INTO   DRVSE101
010200*    WS-CLEAN.  STOPS EARLY IF THE SOURCE RUNS OUT OR WS-CLEAN    DRVSE102
010300*    FILLS - THE VPD SERIAL COLUMN IS ONLY 20 BYTES WIDE.         DRVSE103
010400*------------------------------------------------------------------DRVSE104
010500 100-COMPACT-AND-UPPER.                                          DRVSE105
010600     MOVE 1 TO WS-SCAN-SUB.                                      DRVSE106
010700     MOVE 0 TO WS-APPEND-SUB.                                    DRVSE107
010800     PERFORM 110-COPY-ONE-CHAR THRU 110-EXIT                     DRVSE108
010900             VARYING WS-SCAN-SUB FROM 1 BY 1                     DRVSE109
011000             UNTIL WS-SCAN-SUB > 30                               DRVSE110
011100                OR WS-APPEND-SUB > 20.                           DRVSE111
011200     MOVE WS-APPEND-SUB TO WS-CLEAN-LTH.                         DRVSE112
011300     IF WS-CLEAN-LTH > 20                                        DRVSE113
011400         MOVE 20 TO WS-CLEAN-LTH.                                DRVSE114
011500 100-EXIT.                                                       DRVSE115
011600     EXIT.                                                       DRVSE116
011700                                                                 DRVSE117
011800 110-COPY-ONE-CHAR.                                              DRVSE118
011900     IF WS-RAW-CHAR(WS-SCAN-SUB) NOT = SPACE                     DRVSE119
012000         ADD 1 TO WS-APPEND-SUB                                  DRVSE120
012100         IF WS-APPEND-SUB NOT > 20                               DRVSE121
012200             MOVE WS-RAW-CHAR(WS-SCAN-SUB) TO                    DRVSE122
012300                 WS-CLEAN-CHAR(WS-APPEND-SUB).                   DRVSE123
012400 110-EXIT.                                                       DRVSE124
012500     EXIT.                                                       DRVSE125
012600                                                                 DRVSE126
012700*------------------------------------------------------------------DRVSE127
012800*    200-TRIM-REPEAT-SUFFIX - DETECTION RULE FROM DS-0008:        DRVSE128
012900*    FIND THE LONGEST-MATCHING TRAILING GROUP OF 2-4 CHARACTERS   DRVSE129
013000*    THAT REPEATS 2 OR MORE TIMES CONSECUTIVELY AT THE END OF     DRVSE130
013100*    THE STRING, AND REMOVE ALL OF THE REPEATS.  ONLY FIRES WHEN  DRVSE131
013200*    THE CLEANED SERIAL IS AT LEAST 12 CHARACTERS LONG.           DRVSE132
013300*------------------------------------------------------------------DRVSE133
013400 200-TRIM-REPEAT-SUFFIX.                                          DRVSE134
013500     MOVE 0 TO WS-BEST-REMOVE, WS-BEST-GROUP-LEN.                DRVSE135
013600     IF WS-CLEAN-LTH < 12                                        DRVSE136
013700         GO TO 200-EXIT.                                         DRVSE137
013800     MOVE 2 TO WS-GROUP-LEN.                                     DRVSE138
013900     PERFORM 210-TRY-GROUP-LEN THRU 210-EXIT.                     DRVSE139
014000     MOVE 3 TO WS-GROUP-LEN.                                     DRVSE140
014100     PERFORM 210-TRY-GROUP-LEN THRU 210-EXIT.                     DRVSE141
014200     MOVE 4 TO WS-GROUP-LEN.                                     DRVSE142
014300     PERFORM 210-TRY-GROUP-LEN THRU 210-EXIT.                     DRVSE143
014400     IF WS-BEST-REMOVE = 0                                       DRVSE144
014500         GO TO 200-EXIT.                                         DRVSE145
014600     COMPUTE WS-NEW-LTH = WS-CLEAN-LTH - WS-BEST-REMOVE.          DRVSE146
014700     IF WS-NEW-LTH > 0                                            DRVSE147
014800         MOVE WS-CLEAN(1:WS-NEW-LTH) TO WS-SPLICE-AREA            DRVSE148
014900         MOVE SPACES TO WS-CLEAN                                  DRVSE149
015000         MOVE WS-SPLICE-AREA(1:WS-NEW-LTH)                        DRVSE150
015050             TO WS-CLEAN(1:WS-NEW-LTH)                             DRVSE1505
015200         MOVE WS-NEW-LTH TO WS-CLEAN-LTH.                        DRVSE152
015300*    ELSE - TRIMMING WOULD LEAVE NOTHING, KEEP ORIGINAL - DS-0008 DRVSE153
015400 200-EXIT.                                                       DRVSE154
015500     EXIT.                                                       DRVSE155
015600                                                                 DRVSE156
015700 210-TRY-GROUP-LEN.                                               DRVSE157
015800     COMPUTE WS-SUB1 = WS-CLEAN-LTH - WS-GROUP-LEN + 1.           DRVSE158
015900     MOVE WS-CLEAN(WS-SUB1:WS-GROUP-LEN) TO WS-CANDIDATE-GROUP.   DRVSE159
016000     MOVE 2 TO WS-TRY-CNT.                                       DRVSE160
016100     MOVE "Y" TO MORE-GROUPS-SW.                                 DRVSE161
016200     PERFORM 220-CHECK-ONE-REPEAT THRU 220-EXIT                  DRVSE162
016300             UNTIL NO-MORE-GROUPS.                                DRVSE163
016400     COMPUTE WS-TRY-REMOVE = WS-GROUP-LEN * (WS-TRY-CNT - 1).     DRVSE164
016500     IF WS-TRY-CNT > 2 AND WS-TRY-REMOVE > WS-BEST-REMOVE         DRVSE165
016600         MOVE WS-TRY-REMOVE TO WS-BEST-REMOVE                     DRVSE166
016700         MOVE WS-GROUP-LEN  TO WS-BEST-GROUP-LEN.                 DRVSE167
016800 210-EXIT.                                                       DRVSE168
016900     EXIT.                                                       DRVSE169
017000                                                                 DRVSE170
017100 220-CHECK-ONE-REPEAT.                                           DRVSE171
017200     COMPUTE WS-SUB1 = WS-CLEAN-LTH -                             DRVSE172
017250             (WS-GROUP-LEN * WS-TRY-CNT) + 1.                     DRVSE1725
017400     IF WS-SUB1 < 1                                               DRVSE174
017500         MOVE "N" TO MORE-GROUPS-SW                               DRVSE175
017600         GO TO 220-EXIT.                                          DRVSE176
017700     IF WS-CLEAN(WS-SUB1:WS-GROUP-LEN) NOT =                      DRVSE177
017800             WS-CANDIDATE-GROUP(1:WS-GROUP-LEN)                   DRVSE178
017900         MOVE "N" TO MORE-GROUPS-SW                               DRVSE179
018000         GO TO 220-EXIT.                                          DRVSE180
018100     ADD 1 TO WS-TRY-CNT.                                         DRVSE181
018200 220-EXIT.                                                       DRVSE182
018300     EXIT.                                                       DRVSE183
018400                                                                 DRVSE184
018500*------------------------------------------------------------------DRVSE185
018600*    300-REMOVE-TOTALSIZE STRIPS EVERY OCCURRENCE OF THE LITERAL  DRVSE186
018700*    "TOTALSIZE" OUT OF THE CLEANED SERIAL.  SEEN ON CONTROLLERS  DRVSE187
018800*    THAT RUN THE SERIAL AND CAPACITY FIELDS TOGETHER - DS-0022.  DRVSE188
018900*------------------------------------------------------------------DRVSE189
019000 300-REMOVE-TOTALSIZE.                                           DRVSE190
019100     MOVE "Y" TO MORE-TOTALSIZE-SW.                              DRVSE191
019200     PERFORM 310-REMOVE-ONE-OCCURRENCE THRU 310-EXIT              DRVSE192
019300             UNTIL NO-MORE-TOTALSIZE.                             DRVSE193
019400 300-EXIT.                                                       DRVSE194
019500     EXIT.                                                       DRVSE195
019600                                                                 DRVSE196
019700 310-REMOVE-ONE-OCCURRENCE.                                      DRVSE197
019800     MOVE "N" TO MORE-TOTALSIZE-SW.                              DRVSE198
019900     IF WS-CLEAN-LTH < 9                                          DRVSE199
020000         GO TO 310-EXIT.                                          DRVSE200
020100     MOVE 1 TO WS-TS-POS.                                        DRVSE201
020200     PERFORM 320-SCAN-ONE-POSITION THRU 320-EXIT                 DRVSE202
020300             VARYING WS-TS-POS FROM 1 BY 1                        DRVSE203
020400             UNTIL WS-TS-POS > WS-CLEAN-LTH - 8                   DRVSE204
020500                OR MORE-TOTALSIZE-SW = "Y".                      DRVSE205
020600 310-EXIT.                                                       DRVSE206
020700     EXIT.                                                       DRVSE207
020800                                                                 DRVSE208
020900 320-SCAN-ONE-POSITION.                                          DRVSE209
021000     IF WS-CLEAN(WS-TS-POS:9) = "TOTALSIZE"                       DRVSE210
021100         COMPUTE WS-HEAD-LTH = WS-TS-POS - 1                     DRVSE211
021200         COMPUTE WS-TAIL-LTH = WS-CLEAN-LTH - WS-TS-POS - 8       DRVSE212
021300         MOVE SPACES TO WS-SPLICE-AREA                            DRVSE213
021400         IF WS-HEAD-LTH > 0                                       DRVSE214
021500             MOVE WS-CLEAN(1:WS-HEAD-LTH) TO                      DRVSE215
021600                 WS-SPLICE-AREA(1:WS-HEAD-LTH).                   DRVSE216
021700         IF WS-TAIL-LTH > 0                                       DRVSE217
021800             MOVE WS-CLEAN(WS-TS-POS + 9:WS-TAIL-LTH) TO          DRVSE218
021900                 WS-SPLICE-AREA(WS-HEAD-LTH + 1:WS-TAIL-LTH).     DRVSE219
022000         MOVE WS-SPLICE-AREA TO WS-CLEAN                          DRVSE220
022100         COMPUTE WS-CLEAN-LTH = WS-HEAD-LTH + WS-TAIL-LTH         DRVSE221
022200         MOVE "Y" TO MORE-TOTALSIZE-SW.                           DRVSE222
022300 320-EXIT.                                                       DRVSE223
022400     EXIT.                                                       DRVSE224
022500                                                                 DRVSE225
022600*------------------------------------------------------------------DRVSE226
022700*    500-SET-RESULTS PUBLISHES THE CLEANED SERIAL AND THE FIRST   DRVSE227
022800*    8 CHARACTERS OF IT AS THE LABEL SERIAL - BLANK IF NOTHING    DRVSE228
022900*    SURVIVED CLEANUP.                                            DRVSE229
023000*------------------------------------------------------------------DRVSE230
023100 500-SET-RESULTS.                                                DRVSE231
023200     MOVE SPACES TO DRVSERCL-CLEAN-SERIAL, DRVSERCL-LABEL-SERIAL. DRVSE232
023300     MOVE WS-CLEAN TO DRVSERCL-CLEAN-SERIAL.                      DRVSE233
023400     IF WS-CLEAN-LTH > 0                                          DRVSE234
023500         MOVE WS-CLEAN-LABEL8 TO DRVSERCL-LABEL-SERIAL.            DRVSE235
023600 500-EXIT.                                                       DRVSE236
023700     EXIT.                                                       DRVSE237
