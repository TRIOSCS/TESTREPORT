000100 IDENTIFICATION DIVISION.                                        DRVVEND1
000200******************************************************************DRVVEND2
000300 PROGRAM-ID.  DRVVEND.                                           DRVVEND3
000400 AUTHOR. R PELLETIER.                                            DRVVEND4
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                         DRVVEND5
000600 DATE-WRITTEN. 11/04/94.                                         DRVVEND6
000700 DATE-COMPILED. 11/04/94.                                        DRVVEND7
000800 SECURITY. NON-CONFIDENTIAL.                                     DRVVEND8
000900                                                                 DRVVEND9
001000******************************************************************DRVVEN10
001100*REMARKS.                                                       DRVVEN11
001200*                                                                DRVVEN12
001300*          THIS SUBPROGRAM DERIVES A DRIVE'S VENDOR NAME FROM    DRVVEN13
001400*          ITS MODEL NUMBER.  IT IS A PURE FUNCTION - NO FILES,  DRVVEN14
001500*          NO SIDE EFFECTS - CALLED ONCE PER DRIVE BLOCK BY      DRVVEN15
001600*          DRVEDIT AFTER THE MODEL NUMBER HAS BEEN EXTRACTED     DRVVEN16
001700*          AND WHITESPACE-COLLAPSED.                             DRVVEN17
001800*                                                                DRVVEN18
001900*          THE PREFIX LIST COMES FROM THE VENDOR MAP MAINTAINED  DRVVEN19
002000*          BY THE DIAGNOSTICS TEAM - SEE TICKET DS-0001.  "ST"   DRVVEN20
002100*          AND "WD" ARE TESTED BEFORE THE 3-CHARACTER PREFIXES   DRVVEN21
002200*          SO A MODEL LIKE "HUSXXXX" IS NOT SHORT-CIRCUITED BY   DRVVEN22
002300*          AN ACCIDENTAL 2-CHAR MATCH - THERE ARE NO KNOWN       DRVVEN23
002400*          OVERLAPS IN PRACTICE.                                 DRVVEN24
002500*------------------------------------------------------------------DRVVEN25
002600*   CHANGE LOG                                                  DRVVEN26
002700*   DATE     INIT  TKT#     DESCRIPTION                          DRVVEN27
002800*   11/04/94  RTP  ------   ORIGINAL VERSION - ST/WD/DT PREFIXES DRVVEN28
002810*   06/02/96  RTP  ------   ADDED MG (TOSHIBA RELABEL) PREFIX    DRVVE281
002820*   02/14/99  DMH  Y2K-011  Y2K REVIEW - NO DATE FIELDS IN THIS  DRVVE282
002830*                           SUBPROGRAM, SIGNED OFF WITH QA       DRVVE283
002900*   11/04/24  RPK  DS-0001  REWRITTEN AS DRVVEND FOR THE DRIVE   DRVVEN29
002910*                           SENTINEL SUITE - RENAMED PREFIX MAP  DRVVE291
002920*                           TO VENDOR-PREFIX-TABLE, ADDED HUA/   DRVVE292
002930*                           HUS HITACHI PREFIXES                 DRVVE293
003000*   01/22/25  LMT  DS-0022  TRIM BEFORE UPPERCASE - DS-0022      DRVVEN30
003010*   03/10/25  LMT  DS-0031  ADDED CHAR-TABLE/PREFIX REDEFINES    DRVVE301
003020*                           VIEWS OF WS-MODEL-TRIMMED AND        DRVVE302
003030*                           VPT-PREFIX FOR THE PREFIX COMPARES   DRVVE303
003040*   03/24/25  RPK  DS-0033  ADDED IBM PREFIX - DRV-VENDOR-IBM    DRVVE304
003050*                           IN DRVREC WAS NEVER BEING SET.       DRVVE305
003060*                           MOVED WS-SCAN-SUB TO A 77 LEVEL      DRVVE306
003070*                           PER SHOP STANDARD                   DRVVE307
003100******************************************************************DRVVEN31
003200                                                                 DRVVEN32
003300          MODEL NUMBER PREFIX MAP          -   SEE 100-DERIVE    DRVVEN33
003400          RETURN CODE                      -   ALWAYS ZERO       DRVVEN34
003500                                                                 DRVVEN35
003600******************************************************************DRVVEN36
003700 ENVIRONMENT DIVISION.                                           DRVVEN37
003800 CONFIGURATION SECTION.                                          DRVVEN38
003900 SOURCE-COMPUTER. IBM-390.                                       DRVVEN39
004000 OBJECT-COMPUTER. IBM-390.                                       DRVVEN40
004100 INPUT-OUTPUT SECTION.                                           DRVVEN41
004200                                                                 DRVVEN42
004300 DATA DIVISION.                                                  DRVVEN43
004400 FILE SECTION.                                                  DRVVEN44
004500                                                                 DRVVEN45
004600 WORKING-STORAGE SECTION.                                        DRVVEN46
004650*    STANDALONE SCRATCH SUBSCRIPT FOR THE SCAN LOOPS BELOW - PER  DRVVE465
004660*    SHOP STANDARD, A LONE WORKING FIELD LIKE THIS GETS A 77     DRVVE466
004670*    LEVEL RATHER THAN A ONE-ITEM GROUP - DS-0033.                DRVVE467
004680 77  WS-SCAN-SUB             PIC S9(4) COMP.                     DRVVE468
004700 01  MISC-FIELDS.                                                DRVVEN47
004800     05  WS-MODEL-TRIMMED        PIC X(30).                     DRVVEN48
004801*    ALTERNATE VIEW - ONE-CHAR-PER-ELEMENT, USED BY THE LEADING- DRVVE801
004802*    BLANK SKIP SO IT INDEXES INSTEAD OF REF-MODIFYING - DS-0031 DRVVE802
004803     05  WS-MODEL-CHAR-VIEW REDEFINES WS-MODEL-TRIMMED.         DRVVE803
004804         10  WS-MODEL-CHAR       PIC X(01) OCCURS 30 TIMES.     DRVVE804
004805*    ALTERNATE VIEW - FIRST 3 BYTES, USED BY 150-TEST-ONE-PREFIX DRVVE805
004806*    SO THE PREFIX COMPARE DOES NOT REF-MODIFY THE WORKING FIELD DRVVE806
004807*    ON EVERY PASS THROUGH THE TABLE - DS-0031.                  DRVVE807
004808     05  WS-MODEL-PREFIX-VIEW REDEFINES WS-MODEL-TRIMMED.       DRVVE808
004809         10  WS-MODEL-PREFIX3    PIC X(03).                     DRVVE809
004810         10  FILLER              PIC X(27).                     DRVVE481
004820     05  WS-MODEL-SHIFTED        PIC X(30).                     DRVVE482
005000                                                                 DRVVEN50
005100 01  VENDOR-PREFIX-TABLE.                                        DRVVEN51
005200     05  VPT-ENTRY OCCURS 7 TIMES INDEXED BY VPT-IDX.            DRVVEN52
005300         10  VPT-PREFIX          PIC X(03).                     DRVVEN53
005310*        ALTERNATE VIEW - FIRST 2 BYTES OF THE PREFIX, USED BY   DRVVE531
005320*        150-TEST-ONE-PREFIX FOR THE 2-CHARACTER VENDORS - DS-0031DRVVE532
005330         10  VPT-PREFIX-2 REDEFINES VPT-PREFIX PIC X(02).       DRVVE533
005400         10  VPT-PREFIX-LTH      PIC 9(01) COMP.                DRVVEN54
005500         10  VPT-VENDOR-NAME     PIC X(15).                     DRVVEN55
005600                                                                 DRVVEN56
005700 01  VPT-LOAD-AREA.                                              DRVVEN57
005800     05  FILLER PIC X(19) VALUE "ST Seagate         ".           DRVVEN58
005900     05  FILLER PIC X(19) VALUE "WD Western Digital ".           DRVVEN59
006000     05  FILLER PIC X(19) VALUE "DT Toshiba         ".           DRVVEN60
006100     05  FILLER PIC X(19) VALUE "MG Toshiba         ".           DRVVEN61
006200     05  FILLER PIC X(19) VALUE "HUAHitachi         ".           DRVVEN62
006300     05  FILLER PIC X(19) VALUE "HUSHitachi         ".           DRVVEN63
006310     05  FILLER PIC X(19) VALUE "IBMIBM             ".           DRVVE631
006400                                                                 DRVVEN64
006500 LINKAGE SECTION.                                                DRVVEN65
006600 01  DRVVEND-MODEL-NUMBER        PIC X(30).                     DRVVEN66
006800 01  DRVVEND-VENDOR-NAME         PIC X(15).                     DRVVEN68
006810     88  DRVVEND-UNKNOWN          VALUE "Unknown".                DRVVE681
006900 01  DRVVEND-RETURN-CD           PIC S9(4) COMP.                 DRVVEN69
007000                                                                 DRVVEN70
007100 PROCEDURE DIVISION USING DRVVEND-MODEL-NUMBER,                   DRVVE711
007110         DRVVEND-VENDOR-NAME, DRVVEND-RETURN-CD.                  DRVVE712
007200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                     DRVVEN72
007300     PERFORM 100-DERIVE THRU 100-EXIT.                           DRVVEN73
007400     MOVE ZERO TO DRVVEND-RETURN-CD.                             DRVVEN74
007500     GOBACK.                                                     DRVVEN75
007600                                                                 DRVVEN76
007700 000-HOUSEKEEPING.                                               DRVVEN77
007800*    LOAD THE 7-ROW PREFIX TABLE FROM THE HARD-CODED LOAD AREA - DRVVEN78
007900*    TOO SMALL TO JUSTIFY A SEPARATE CONTROL FILE (SEE DS-0001). DRVVEN79
008000     MOVE VPT-LOAD-AREA TO VENDOR-PREFIX-TABLE.                  DRVVEN80
008100     MOVE 2 TO VPT-PREFIX-LTH(1).                               DRVVEN81
008200     MOVE 2 TO VPT-PREFIX-LTH(2).                                DRVVEN82
008300     MOVE 2 TO VPT-PREFIX-LTH(3).                                DRVVEN83
008400     MOVE 2 TO VPT-PREFIX-LTH(4).                                DRVVEN84
008500     MOVE 3 TO VPT-PREFIX-LTH(5).                                DRVVEN85
008600     MOVE 3 TO VPT-PREFIX-LTH(6).                                DRVVEN86
008610     MOVE 3 TO VPT-PREFIX-LTH(7).                                DRVVE861
008700     MOVE SPACES TO WS-MODEL-TRIMMED.                            DRVVEN87
008800     MOVE DRVVEND-MODEL-NUMBER TO WS-MODEL-TRIMMED.               DRVVEN88
008810     INSPECT WS-MODEL-TRIMMED CONVERTING                         DRVVE881
008820             "abcdefghijklmnopqrstuvwxyz" TO                     DRVVE882
008830             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                       DRVVE883
008900*    LEADING-SPACE TRIM - MODEL NUMBERS ARRIVE LEFT-JUSTIFIED    DRVVEN89
009000*    FROM THE REPORT PARSER SO THIS IS JUST A SAFETY NET.        DRVVEN90
009100     PERFORM 050-LEFT-JUSTIFY THRU 050-EXIT.                      DRVVEN91
009200 000-EXIT.                                                       DRVVEN92
009300     EXIT.                                                       DRVVEN93
009400                                                                 DRVVEN94
009410 050-LEFT-JUSTIFY.                                               DRVVE941
009420     MOVE 1 TO WS-SCAN-SUB.                                      DRVVE942
009430     PERFORM 055-SKIP-ONE-BLANK THRU 055-EXIT                     DRVVE943
009440             VARYING WS-SCAN-SUB FROM 1 BY 1                      DRVVE944
009450             UNTIL WS-SCAN-SUB > 30                               DRVVE945
009460                OR WS-MODEL-CHAR(WS-SCAN-SUB) NOT = SPACE.        DRVVE946
009470     IF WS-SCAN-SUB > 30                                          DRVVE947
009480         GO TO 050-EXIT.                                         DRVVE948
009490     MOVE SPACES TO WS-MODEL-SHIFTED.                             DRVVE949
009500     MOVE WS-MODEL-TRIMMED(WS-SCAN-SUB:) TO WS-MODEL-SHIFTED.     DRVVE950
009510     MOVE WS-MODEL-SHIFTED TO WS-MODEL-TRIMMED.                   DRVVE951
009520 050-EXIT.                                                       DRVVE952
009530     EXIT.                                                       DRVVE953
009540                                                                 DRVVE954
009550 055-SKIP-ONE-BLANK.                                             DRVVE955
009560*    EMPTY BODY - THE VARYING CLAUSE ON THE PERFORM DOES ALL     DRVVE956
009570*    THE WORK; THIS PARAGRAPH EXISTS SO THE LOOP HAS A RANGE     DRVVE957
009580*    TO PERFORM THRU, PER SHOP STANDARD.                         DRVVE958
009590 055-EXIT.                                                       DRVVE959
009600     EXIT.                                                       DRVVE960
009610 100-DERIVE.                                                     DRVVEN95
009620     MOVE "Unknown" TO DRVVEND-VENDOR-NAME.                      DRVVEN96
009700     IF WS-MODEL-TRIMMED = SPACES                                DRVVEN97
009800         GO TO 100-EXIT.                                         DRVVEN98
009900                                                                 DRVVEN99
010000     SET VPT-IDX TO 1.                                           DRVVE100
010100     PERFORM 150-TEST-ONE-PREFIX THRU 150-EXIT                   DRVVE101
010200             VARYING VPT-IDX FROM 1 BY 1                         DRVVE102
010300             UNTIL VPT-IDX > 7                                   DRVVE103
010400                OR NOT DRVVEND-UNKNOWN.                          DRVVE104
010500 100-EXIT.                                                       DRVVE105
010600     EXIT.                                                       DRVVE106
010700                                                                 DRVVE107
010800 150-TEST-ONE-PREFIX.                                            DRVVE108
010900     IF VPT-PREFIX-LTH(VPT-IDX) = 2                              DRVVE109
011000         IF WS-MODEL-PREFIX3(1:2) = VPT-PREFIX-2(VPT-IDX)        DRVVE110
011100             MOVE VPT-VENDOR-NAME(VPT-IDX) TO                    DRVVE111
011200                 DRVVEND-VENDOR-NAME                              DRVVE112
011210             END-IF                                               DRVVE121
011220     ELSE                                                         DRVVE122
011400         IF WS-MODEL-PREFIX3 = VPT-PREFIX(VPT-IDX)                DRVVE114
011500             MOVE VPT-VENDOR-NAME(VPT-IDX) TO                    DRVVE115
011600                 DRVVEND-VENDOR-NAME                              DRVVE116
011610             END-IF                                               DRVVE161
011620     END-IF.                                                      DRVVE162
011700 150-EXIT.                                                       DRVVE117
011800     EXIT.                                                       DRVVE118
