000100 IDENTIFICATION DIVISION.                                         DRVLI001
000200 PROGRAM-ID.  DRVLIST.                                            DRVLI002
000300 AUTHOR. JON SAYLES.                                              DRVLI003
000400 INSTALLATION. COBOL DEV Center.                                  DRVLI004
000500 DATE-WRITTEN. 01/23/88.                                          DRVLI005
000600 DATE-COMPILED. 01/23/88.                                         DRVLI006
000700 SECURITY. NON-CONFIDENTIAL.                                      DRVLI007
000800*                                                                 DRVLI008
000900******************************************************************DRVLI009
001000*REMARKS.                                                         DRVLI010
001100*                                                                 DRVLI011
001200*          THIS PROGRAM READS THE DRVOUT FILE BUILT BY DRVEDIT -  DRVLI012
001300*          ONE ROW PER ACCEPTED DRIVE BLOCK, ACROSS ALL THE REPORTDRVLI013
001400*          FILES IN THE RUN - AND PRODUCES THE FINAL CONSOLIDATED DRVLI014
001500*          OUTPUT.  DUPLICATE DRIVES (SAME NON-BLANK VPD SERIAL,  DRVLI015
001600*          FIRST OCCURRENCE WINS) ARE DROPPED.  THE SURVIVORS ARE DRVLI016
001700*          WRITTEN TO DRVSUM IN THE NINE-COLUMN CONTRACT ORDER ANDDRVLI017
001800*          PRINTED, ANNOTATED WITH A HEALTH-BAND COLUMN.  DRVERR  DRVLI018
001900*          IS ECHOED INTO THE SAME PRINTED REPORT, FOLLOWED BY THEDRVLI019
002000*          CONTROL TOTALS.  THIS RUN HAS NO KEYED FILES AT ALL -  DRVLI020
002100*          DRVOUT AND DRVERR ARE BOTH READ STRAIGHT THROUGH.      DRVLI021
002200*-----------------------------------------------------------------DRVLI022
002300*   CHANGE LOG                                                    DRVLI023
002400*   DATE     INIT  TKT#     DESCRIPTION                           DRVLI024
002500*   01/23/88  JRS  ------   ORIGINAL VERSION                      DRVLI025
002600*   06/14/89  JRS  ------   ADDED 790-CHECK-PAGINATION SPLIT-OUT  DRVLI026
002700*   03/02/91  DMH  ------   PAGE-BREAK ON FORM-FEED CHANNEL, NOT  DRVLI027
002800*                           LINE-COUNT ALONE - SEE 600-PAGE-BREAK DRVLI028
002900*   09/18/93  DMH  ------   CLOSE FILES ON EVERY ABEND PATH       DRVLI029
003000*   07/07/98  TGD  Y2K-004  YEAR-2000 REMEDIATION - WS-TODAY-DATE DRVLI030
003100*                           NOW CARRIES A 4-DIGIT CENTURY WINDOW  DRVLI031
003200*                           FOR THE PRINTED PAGE HEADER           DRVLI032
003300*   02/11/99  TGD  Y2K-004  Y2K SIGN-OFF - NO OTHER DATE FIELDS INDRVLI033
003400*                           THIS PROGRAM, CONFIRMED WITH QA       DRVLI034
003500*   11/04/24  RPK  DS-0001  REWRITTEN AS DRVLIST FOR THE DRIVE    DRVLI035
003600*                           SENTINEL CONSOLIDATION BATCH - DROPPEDDRVLI036
003700*                           PATMSTR/PATINS/PATPERSN AND ALL       DRVLI037
003800*                           TREATMENT-DETAIL PARAGRAPHS, ADDED THEDRVLI038
003900*                           DRVOUT DEDUP TABLE AND 9-COLUMN WRITERDRVLI039
004000*   12/19/24  RPK  DS-0014  ADDED HEALTH-BAND ANNOTATION COLUMN TODRVLI040
004100*                           THE PRINTED SUMMARY (SEE 540-SET-BAND)DRVLI041
004200*   01/22/25  LMT  DS-0022  WIDENED DRV-VENDOR-INFO PRINT COLUMN  DRVLI042
004300*                           TO MATCH DRVREC'S 40-BYTE FIELD       DRVLI043
004400*   03/05/25  LMT  DS-0029  500-WRITE-SUMMARY WAS COUNTING THE    DRVLI044
004500*                           HEADER ROW AS A DRIVE IN TOTAL-DRIVES DRVLI045
004600*                           MOVED THE ADD BELOW THE HEADER WRITE  DRVLI046
004610*   03/24/25  RPK  DS-0034  MOVED ZERO-VAL/ONE-VAL TO THE 77      DRVLI461
004620*                           LEVEL PER SHOP STANDARD               DRVLI462
004630*   04/02/25  RPK  DS-0037  500-WRITE-SUMMARY WAS WRITING THE     DRVLI463
004640*                           132-BYTE PRINT COLUMN HEADER INTO     DRVLI464
004650*                           DRVSUM, WHOSE COLUMNS ARE 166 BYTES -  DRVLI465
004660*                           ADDED WS-DRVSUM-HDR-REC SIZED TO THE   DRVLI466
004670*                           ACTUAL OUTPUT LAYOUT                  DRVLI467
004700******************************************************************DRVLI047
004800*                                                                 DRVLI048
004900*          DRVOUT (INPUT, FROM DRVEDIT) -  DDS0001.DRVOUT         DRVLI049
005000*                                                                 DRVLI050
005100*          DRVERR (INPUT, FROM DRVEDIT) -  DDS0001.DRVERR         DRVLI051
005200*                                                                 DRVLI052
005300*          DRVSUM (OUTPUT)              -  DDS0001.DRVSUM         DRVLI053
005400*                                                                 DRVLI054
005500*          DRVRPT (OUTPUT, PRINTED)     -  DDS0001.DRVRPT         DRVLI055
005600*                                                                 DRVLI056
005700*          DUMP FILE                    -  SYSOUT                 DRVLI057
005800*                                                                 DRVLI058
005900******************************************************************DRVLI059
006000 ENVIRONMENT DIVISION.                                            DRVLI060
006100 CONFIGURATION SECTION.                                           DRVLI061
006200 SOURCE-COMPUTER. IBM-390.                                        DRVLI062
006300 OBJECT-COMPUTER. IBM-390.                                        DRVLI063
006400 SPECIAL-NAMES.                                                   DRVLI064
006500     C01 IS TOP-OF-FORM.                                          DRVLI065
006600 INPUT-OUTPUT SECTION.                                            DRVLI066
006700 FILE-CONTROL.                                                    DRVLI067
006800     SELECT SYSOUT                                                DRVLI068
006900     ASSIGN TO UT-S-SYSOUT                                        DRVLI069
007000       ORGANIZATION IS SEQUENTIAL.                                DRVLI070
007100                                                                  DRVLI071
007200     SELECT DRVOUT                                                DRVLI072
007300     ASSIGN TO UT-S-DRVOUT                                        DRVLI073
007400       ACCESS MODE IS SEQUENTIAL                                  DRVLI074
007500       FILE STATUS IS DRVOUT-STATUS.                              DRVLI075
007600                                                                  DRVLI076
007700     SELECT DRVERR                                                DRVLI077
007800     ASSIGN TO UT-S-DRVERR                                        DRVLI078
007900       ACCESS MODE IS SEQUENTIAL                                  DRVLI079
008000       FILE STATUS IS DRVERR-STATUS.                              DRVLI080
008100                                                                  DRVLI081
008200     SELECT DRVSUM                                                DRVLI082
008300     ASSIGN TO UT-S-DRVSUM                                        DRVLI083
008400       ACCESS MODE IS SEQUENTIAL                                  DRVLI084
008500       FILE STATUS IS DRVSUM-STATUS.                              DRVLI085
008600                                                                  DRVLI086
008700     SELECT DRVCNT                                                DRVLI087
008800     ASSIGN TO UT-S-DRVCNT                                        DRVLI088
008900       ACCESS MODE IS SEQUENTIAL                                  DRVLI089
009000       FILE STATUS IS DRVCNT-STATUS.                              DRVLI090
009100                                                                  DRVLI091
009200     SELECT DRVRPT                                                DRVLI092
009300     ASSIGN TO UT-S-DRVRPT                                        DRVLI093
009400       ORGANIZATION IS SEQUENTIAL.                                DRVLI094
009500                                                                  DRVLI095
009600 DATA DIVISION.                                                   DRVLI096
009700 FILE SECTION.                                                    DRVLI097
009800 FD  SYSOUT                                                       DRVLI098
009900     RECORDING MODE IS F                                          DRVLI099
010000     LABEL RECORDS ARE STANDARD                                   DRVLI100
010100     RECORD CONTAINS 130 CHARACTERS                               DRVLI101
010200     BLOCK CONTAINS 0 RECORDS                                     DRVLI102
010300     DATA RECORD IS SYSOUT-REC.                                   DRVLI103
010400 01  SYSOUT-REC  PIC X(130).                                      DRVLI104
010500                                                                  DRVLI105
010600****** INTERMEDIATE ROWS FROM DRVEDIT - ONE PER ACCEPTED DRIVE    DRVLI106
010700****** BLOCK, ACROSS ALL REPORT FILES, IN ACCUMULATION ORDER.     DRVLI107
010800 FD  DRVOUT                                                       DRVLI108
010900     RECORDING MODE IS F                                          DRVLI109
011000     LABEL RECORDS ARE STANDARD                                   DRVLI110
011100     RECORD CONTAINS 166 CHARACTERS                               DRVLI111
011200     BLOCK CONTAINS 0 RECORDS                                     DRVLI112
011300     DATA RECORD IS DRVOUT-FD-REC.                                DRVLI113
011400 01  DRVOUT-FD-REC  PIC X(166).                                   DRVLI114
011500                                                                  DRVLI115
011600****** PARSE-ERROR ROWS FROM DRVEDIT - ECHOED INTO DRVRPT'S       DRVLI116
011700****** ERRORS SECTION BY 600-WRITE-ERRORS-RTN.                    DRVLI117
011800 FD  DRVERR                                                       DRVLI118
011900     RECORDING MODE IS F                                          DRVLI119
012000     LABEL RECORDS ARE STANDARD                                   DRVLI120
012100     RECORD CONTAINS 150 CHARACTERS                               DRVLI121
012200     BLOCK CONTAINS 0 RECORDS                                     DRVLI122
012300     DATA RECORD IS DRVERR-FD-REC.                                DRVLI123
012400 01  DRVERR-FD-REC  PIC X(150).                                   DRVLI124
012500                                                                  DRVLI125
012600****** ONE RECORD - TOTAL DRIVER CONTROL ENTRIES DRVEDIT READ.    DRVLI126
012700****** WRITTEN BY DRVEDIT, READ ONCE HERE FOR THE TRAILER TOTALS. DRVLI127
012800 FD  DRVCNT                                                       DRVLI128
012900     RECORDING MODE IS F                                          DRVLI129
013000     LABEL RECORDS ARE STANDARD                                   DRVLI130
013100     RECORD CONTAINS 5 CHARACTERS                                 DRVLI131
013200     BLOCK CONTAINS 0 RECORDS                                     DRVLI132
013300     DATA RECORD IS DRVCNT-FD-REC.                                DRVLI133
013400 01  DRVCNT-FD-REC  PIC 9(05).                                    DRVLI134
013500                                                                  DRVLI135
013600****** FINAL DEDUPED DRIVE SUMMARY - ONE ROW PER UNIQUE DRIVE,    DRVLI136
013700****** NINE-COLUMN CONTRACT ORDER, PRECEDED BY A HEADER ROW.      DRVLI137
013800 FD  DRVSUM                                                       DRVLI138
013900     RECORDING MODE IS F                                          DRVLI139
014000     LABEL RECORDS ARE STANDARD                                   DRVLI140
014100     RECORD CONTAINS 166 CHARACTERS                               DRVLI141
014200     BLOCK CONTAINS 0 RECORDS                                     DRVLI142
014300     DATA RECORD IS DRVSUM-FD-REC.                                DRVLI143
014400 01  DRVSUM-FD-REC  PIC X(166).                                   DRVLI144
014500                                                                  DRVLI145
014600 FD  DRVRPT                                                       DRVLI146
014700     RECORDING MODE IS F                                          DRVLI147
014800     LABEL RECORDS ARE STANDARD                                   DRVLI148
014900     RECORD CONTAINS 132 CHARACTERS                               DRVLI149
015000     BLOCK CONTAINS 0 RECORDS                                     DRVLI150
015100     DATA RECORD IS DRVRPT-LINE.                                  DRVLI151
015200 01  DRVRPT-LINE  PIC X(132).                                     DRVLI152
015300                                                                  DRVLI153
015400 WORKING-STORAGE SECTION.                                         DRVLI154
015500                                                                  DRVLI155
015600 01  FILE-STATUS-CODES.                                           DRVLI156
015700     05  DRVOUT-STATUS           PIC X(02).                       DRVLI157
015800     05  DRVERR-STATUS           PIC X(02).                       DRVLI158
015900     05  DRVSUM-STATUS           PIC X(02).                       DRVLI159
016000     05  DRVCNT-STATUS           PIC X(02).                       DRVLI160
016100     05  FILLER                  PIC X(02).                       DRVLI161
016200                                                                  DRVLI162
016300 01  FLAGS-AND-SWITCHES.                                          DRVLI163
016400     05  MORE-DRVOUT-SW          PIC X(01) VALUE "Y".             DRVLI164
016500         88  MORE-DRVOUT           VALUE "Y".                     DRVLI165
016600         88  NO-MORE-DRVOUT        VALUE "N".                     DRVLI166
016700     05  MORE-DRVERR-SW          PIC X(01) VALUE "Y".             DRVLI167
016800         88  MORE-DRVERR           VALUE "Y".                     DRVLI168
016900         88  NO-MORE-DRVERR        VALUE "N".                     DRVLI169
017000     05  DUP-FOUND-SW            PIC X(01) VALUE "N".             DRVLI170
017100         88  DUP-FOUND             VALUE "Y".                     DRVLI171
017200         88  DUP-NOT-FOUND         VALUE "N".                     DRVLI172
017300     05  FILLER                  PIC X(01).                       DRVLI173
017400                                                                  DRVLI174
017500 01  COUNTERS-IDXS-AND-ACCUMULATORS.                              DRVLI175
017600     05  TOTAL-FILES-READ        PIC 9(05) COMP.                  DRVLI176
017700     05  TOTAL-DRIVES-WRITTEN    PIC 9(05) COMP.                  DRVLI177
017800     05  DUPLICATES-REMOVED-CT   PIC 9(05) COMP.                  DRVLI178
017900     05  DT-COUNT                PIC 9(05) COMP.                  DRVLI179
018000     05  WS-LINES                PIC 9(03) COMP.                  DRVLI180
018100     05  WS-PAGES                PIC 9(03) COMP.                  DRVLI181
018200     05  FILLER                  PIC X(01).                       DRVLI182
018300                                                                  DRVLI183
018310*    STANDALONE ABEND-FORCING FLAGS - PER SHOP STANDARD, LONE      DRVLI831
018320*    WORKING FIELDS LIKE THESE GET THE 77 LEVEL - DS-0034.         DRVLI832
018400 77  ZERO-VAL                     PIC 9(01) VALUE 0.              DRVLI184
018500 77  ONE-VAL                      PIC 9(01) VALUE 1.              DRVLI185
018600                                                                  DRVLI186
018700     COPY DRVREC.                                                 DRVLI187
018800     COPY ABENDREC.                                               DRVLI188
018900                                                                  DRVLI189
019000 01  WS-TODAY-DATE               PIC 9(06) VALUE ZERO.            DRVLI190
019100 01  WS-TODAY-DATE-BREAKDOWN REDEFINES WS-TODAY-DATE.             DRVLI191
019200     05  WS-TD-YY                PIC 9(02).                       DRVLI192
019300     05  WS-TD-MM                PIC 9(02).                       DRVLI193
019400     05  WS-TD-DD                PIC 9(02).                       DRVLI194
019500                                                                  DRVLI195
019600*-----------------------------------------------------------------DRVLI196
019700*    DEDUP TABLE - HOLDS EVERY SURVIVING DRVOUT ROW UNTIL THE     DRVLI197
019800*    FINAL DRVSUM WRITE.  BOUNDED AT 500 PER DS-0001 - THE DRIVER DRVLI198
019900*    CONTROL FILE IS ITSELF CAPPED AT 50 REPORT FILES.            DRVLI199
020000*-----------------------------------------------------------------DRVLI200
020100 01  WS-DRIVE-TABLE.                                              DRVLI201
020200     05  DT-ENTRY OCCURS 500 TIMES INDEXED BY DT-IDX.             DRVLI202
020300         10  DT-LABEL-SERIAL      PIC X(08).                      DRVLI203
020400         10  DT-VPD-SERIAL        PIC X(20).                      DRVLI204
020500         10  DT-MODEL-NUMBER      PIC X(30).                      DRVLI205
020600         10  DT-VENDOR-INFO       PIC X(40).                      DRVLI206
020700         10  DT-VENDOR            PIC X(15).                      DRVLI207
020800         10  DT-FILE-NAME         PIC X(40).                      DRVLI208
020900         10  DT-HEALTH-SCORE      PIC 9(03).                      DRVLI209
021000         10  DT-ALLOCATED-SECT    PIC 9(05).                      DRVLI210
021100         10  DT-GROWN-DEFECTS     PIC 9(05).                      DRVLI211
021200         10  FILLER               PIC X(01).                      DRVLI212
021300                                                                  DRVLI213
021400*-----------------------------------------------------------------DRVLI214
021500*    ALTERNATE VIEW OF THE DRVSUM OUTPUT RECORD - LETS THE        DRVLI215
021600*    SUMMARY WRITER MOVE EACH COLUMN BY NAME RATHER THAN BUILDING DRVLI216
021700*    A SEPARATE 166-BYTE WORKING RECORD (SEE 520-WRITE-SUMM-ROW). DRVLI217
021800*-----------------------------------------------------------------DRVLI218
021900 01  DRVSUM-OUTPUT-VIEW REDEFINES DRVSUM-FD-REC.                  DRVLI219
022000     05  DSV-LABEL-SERIAL        PIC X(08).                       DRVLI220
022100     05  DSV-VPD-SERIAL          PIC X(20).                       DRVLI221
022200     05  DSV-MODEL-NUMBER        PIC X(30).                       DRVLI222
022300     05  DSV-VENDOR-INFO         PIC X(40).                       DRVLI223
022400     05  DSV-VENDOR              PIC X(15).                       DRVLI224
022500     05  DSV-FILE-NAME           PIC X(40).                       DRVLI225
022600     05  DSV-HEALTH-SCORE        PIC 9(03).                       DRVLI226
022700     05  DSV-ALLOCATED-SECT      PIC 9(05).                       DRVLI227
022800     05  DSV-GROWN-DEFECTS       PIC 9(05).                       DRVLI228
022900                                                                  DRVLI229
023000*-----------------------------------------------------------------DRVLI230
023100*    ALTERNATE VIEW OF THE DRVERR INPUT RECORD - DRVLIST NEVER    DRVLI231
023200*    BUILDS AN ERROR ROW, IT ONLY ECHOES WHAT DRVEDIT WROTE, SO   DRVLI232
023300*    620-SERIES READS THE FD BUFFER STRAIGHT THROUGH THIS VIEW    DRVLI233
023400*    RATHER THAN MOVING IT INTO A SEPARATE WORKING-STORAGE COPY.  DRVLI234
023500*-----------------------------------------------------------------DRVLI235
023600 01  DRVERR-ECHO-VIEW REDEFINES DRVERR-FD-REC.                    DRVLI236
023700     05  DEV-FILE-NAME           PIC X(40).                       DRVLI237
023800     05  DEV-ERROR-MSG           PIC X(80).                       DRVLI238
023900     05  DEV-ENCODINGS-TRIED     PIC X(30).                       DRVLI239
024000                                                                  DRVLI240
024100 01  WS-PAGE-HDR-REC.                                             DRVLI241
024200     05  FILLER                  PIC X(01) VALUE SPACE.           DRVLI242
024300     05  FILLER                  PIC X(09) VALUE "DRIVE SEN".     DRVLI243
024400     05  FILLER                  PIC X(33) VALUE                  DRVLI244
024500         "TINEL CONSOLIDATION - DRIVE SUMM".                      DRVLI245
024600     05  FILLER                  PIC X(04) VALUE "ARY ".          DRVLI246
024700     05  HDR-MM-O                PIC 99.                          DRVLI247
024800     05  FILLER                  PIC X(01) VALUE "/".             DRVLI248
024900     05  HDR-DD-O                PIC 99.                          DRVLI249
025000     05  FILLER                  PIC X(01) VALUE "/".             DRVLI250
025100     05  HDR-YY-O                PIC 99.                          DRVLI251
025200     05  FILLER                  PIC X(11) VALUE SPACES.          DRVLI252
025300     05  FILLER                  PIC X(05) VALUE "PAGE ".         DRVLI253
025400     05  PAGE-NBR-O              PIC ZZ9.                         DRVLI254
025500     05  FILLER                  PIC X(58) VALUE SPACES.          DRVLI255
025600                                                                  DRVLI256
025700 01  WS-COLM-HDR-REC.                                             DRVLI257
025800     05  FILLER            PIC X(09) VALUE "LABEL SER".           DRVLI258
025900     05  FILLER            PIC X(10) VALUE "VPD SERIAL".          DRVLI259
026000     05  FILLER            PIC X(12) VALUE SPACES.                DRVLI260
026100     05  FILLER            PIC X(12) VALUE "MODEL NUMBER".        DRVLI261
026200     05  FILLER            PIC X(19) VALUE SPACES.                DRVLI262
026300     05  FILLER            PIC X(06) VALUE "VENDOR".              DRVLI263
026400     05  FILLER            PIC X(12) VALUE "  FILE NAME ".        DRVLI264
026500     05  FILLER            PIC X(06) VALUE "HEALTH".              DRVLI265
026600     05  FILLER            PIC X(07) VALUE " ALLOC ".             DRVLI266
026700     05  FILLER            PIC X(07) VALUE " GROWN ".             DRVLI267
026800     05  FILLER            PIC X(05) VALUE "BAND ".               DRVLI268
026900     05  FILLER            PIC X(27) VALUE SPACES.                DRVLI269
026910*-----------------------------------------------------------------DRVLI2691
026920*    HEADER ROW FOR THE DRVSUM OUTPUT FILE ITSELF (166 BYTES,     DRVLI2692
026930*    SPEC'S NINE-COLUMN 8/20/30/40/15/40/3/5/5 CONTRACT) - NOT    DRVLI2693
026940*    THE SAME RECORD AS WS-COLM-HDR-REC ABOVE, WHICH IS BUILT     DRVLI2694
026950*    FOR THE 132-BYTE PRINTED REPORT AND CARRIES A "BAND" TITLE   DRVLI2695
026960*    WITH NO COUNTERPART IN DRVSUM.  500-WRITE-SUMMARY WRITES     DRVLI2696
026970*    THIS ONE; 700-WRITE-PAGE-HDR KEEPS USING WS-COLM-HDR-REC -   DRVLI2697
026980*    DS-0037.  NO TRAILING FILLER - SAME 166-BYTE CONTRACT        DRVLI2698
026990*    EXCEPTION AS DRVSUM-OUTPUT-VIEW ABOVE.                       DRVLI2699
027000 01  WS-DRVSUM-HDR-REC.                                           DRVLI2700
027010     05  FILLER            PIC X(08) VALUE "LABELSER".            DRVLI2701
027020     05  FILLER            PIC X(20) VALUE "VPD SERIAL".           DRVLI2702
027030     05  FILLER            PIC X(30) VALUE "MODEL NUMBER".         DRVLI2703
027040     05  FILLER            PIC X(40) VALUE "VENDOR INFO".          DRVLI2704
027050     05  FILLER            PIC X(15) VALUE "VENDOR".               DRVLI2705
027060     05  FILLER            PIC X(40) VALUE "FILE NAME".            DRVLI2706
027070     05  FILLER            PIC X(03) VALUE "HLT".                  DRVLI2707
027080     05  FILLER            PIC X(05) VALUE "ALLOC".                DRVLI2708
027090     05  FILLER            PIC X(05) VALUE "GROWN".                DRVLI2709
027095                                                                  DRVLI2710
027100 01  WS-SUMM-DETAIL-REC.                                          DRVLI271
027200     05  SDR-LABEL-SERIAL        PIC X(09).                       DRVLI272
027300     05  SDR-VPD-SERIAL          PIC X(22).                       DRVLI273
027400     05  SDR-MODEL-NUMBER        PIC X(31).                       DRVLI274
027500     05  SDR-VENDOR              PIC X(16).                       DRVLI275
027600     05  SDR-FILE-NAME           PIC X(25).                       DRVLI276
027700     05  SDR-HEALTH-SCORE        PIC ZZ9.                         DRVLI277
027800     05  FILLER                  PIC X(03) VALUE SPACES.          DRVLI278
027900     05  SDR-ALLOCATED-SECT      PIC ZZZZ9.                       DRVLI279
028000     05  FILLER                  PIC X(02) VALUE SPACES.          DRVLI280
028100     05  SDR-GROWN-DEFECTS       PIC ZZZZ9.                       DRVLI281
028200     05  FILLER                  PIC X(01) VALUE SPACES.          DRVLI282
028300     05  SDR-HEALTH-BAND         PIC X(04).                       DRVLI283
028400     05  FILLER                  PIC X(06) VALUE SPACES.          DRVLI284
028500                                                                  DRVLI285
028600 01  WS-ERR-HDR-REC.                                              DRVLI286
028700     05  FILLER     PIC X(40) VALUE "FILE NAME".                  DRVLI287
028800     05  FILLER     PIC X(60) VALUE "ERROR DETAILS".              DRVLI288
028900     05  FILLER     PIC X(32) VALUE "ENCODINGS ATTEMPTED".        DRVLI289
029000                                                                  DRVLI290
029100 01  WS-ERR-DETAIL-REC.                                           DRVLI291
029200     05  EDR-FILE-NAME           PIC X(40).                       DRVLI292
029300     05  EDR-ERROR-MSG           PIC X(60).                       DRVLI293
029400     05  FILLER                  PIC X(02) VALUE SPACES.          DRVLI294
029500     05  EDR-ENCODINGS-TRIED     PIC X(30).                       DRVLI295
029600                                                                  DRVLI296
029700 01  WS-TRAILER-REC.                                              DRVLI297
029800     05  FILLER     PIC X(14) VALUE "TOTAL FILES: ".              DRVLI298
029900     05  TOT-FILES-O             PIC ZZZZ9.                       DRVLI299
030000     05  FILLER     PIC X(17) VALUE "  TOTAL DRIVES: ".           DRVLI300
030100     05  TOT-DRIVES-O            PIC ZZZZ9.                       DRVLI301
030200     05  FILLER     PIC X(22) VALUE "  DUPLICATES REMOVED: ".     DRVLI302
030300     05  TOT-DUPS-O              PIC ZZZZ9.                       DRVLI303
030400     05  FILLER                  PIC X(64) VALUE SPACES.          DRVLI304
030500                                                                  DRVLI305
030600 01  WS-BLANK-LINE.                                               DRVLI306
030700     05  FILLER     PIC X(132) VALUE SPACES.                      DRVLI307
030800                                                                  DRVLI308
030900 01  WS-SECTION-HDR-REC.                                          DRVLI309
031000     05  FILLER     PIC X(132) VALUE SPACES.                      DRVLI310
031100                                                                  DRVLI311
031200 LINKAGE SECTION.                                                 DRVLI312
031300                                                                  DRVLI313
031400 PROCEDURE DIVISION.                                              DRVLI314
031500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      DRVLI315
031600     PERFORM 100-MAINLINE THRU 100-EXIT                           DRVLI316
031700             UNTIL NO-MORE-DRVOUT.                                DRVLI317
031800     PERFORM 999-CLEANUP THRU 999-EXIT.                           DRVLI318
031900     MOVE +0 TO RETURN-CODE.                                      DRVLI319
032000     GOBACK.                                                      DRVLI320
032100                                                                  DRVLI321
032200 000-HOUSEKEEPING.                                                DRVLI322
032300     DISPLAY "******** BEGIN JOB DRVLIST ********".               DRVLI323
032400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                   DRVLI324
032500     ACCEPT WS-TODAY-DATE FROM DATE.                              DRVLI325
032600     MOVE WS-TD-MM TO HDR-MM-O.                                   DRVLI326
032700     MOVE WS-TD-DD TO HDR-DD-O.                                   DRVLI327
032800     MOVE WS-TD-YY TO HDR-YY-O.                                   DRVLI328
032900     MOVE +1 TO WS-PAGES.                                         DRVLI329
033000     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        DRVLI330
033100     PERFORM 900-READ-DRVOUT THRU 900-EXIT.                       DRVLI331
033200     IF NO-MORE-DRVOUT                                            DRVLI332
033300         MOVE "EMPTY DRVOUT INPUT FILE" TO ABEND-REASON           DRVLI333
033400         GO TO 1000-ABEND-RTN.                                    DRVLI334
033500     PERFORM 920-READ-DRVCNT THRU 920-EXIT.                       DRVLI335
033600 000-EXIT.                                                        DRVLI336
033700     EXIT.                                                        DRVLI337
033800                                                                  DRVLI338
033900 100-MAINLINE.                                                    DRVLI339
034000     PERFORM 200-DEDUP-RTN THRU 200-EXIT.                         DRVLI340
034100     PERFORM 900-READ-DRVOUT THRU 900-EXIT.                       DRVLI341
034200 100-EXIT.                                                        DRVLI342
034300     EXIT.                                                        DRVLI343
034400                                                                  DRVLI344
034500*-----------------------------------------------------------------DRVLI345
034600*    DROP THE ROW IF ITS VPD SERIAL IS NON-BLANK AND ALREADY IN   DRVLI346
034700*    THE TABLE; OTHERWISE ADD IT - A BLANK SERIAL IS ALWAYS KEPT  DRVLI347
034800*    PER DS-0001 (SEE 250-SEARCH-TABLE-RTN).                      DRVLI348
034900*-----------------------------------------------------------------DRVLI349
035000 200-DEDUP-RTN.                                                   DRVLI350
035100     MOVE "N" TO DUP-FOUND-SW.                                    DRVLI351
035200     IF DRV-VPD-SERIAL NOT = SPACES                               DRVLI352
035300         PERFORM 250-SEARCH-TABLE-RTN THRU 250-EXIT.              DRVLI353
035400     IF DUP-NOT-FOUND                                             DRVLI354
035500         PERFORM 300-ADD-TO-TABLE THRU 300-EXIT                   DRVLI355
035600     ELSE                                                         DRVLI356
035700         ADD +1 TO DUPLICATES-REMOVED-CT.                         DRVLI357
035800 200-EXIT.                                                        DRVLI358
035900     EXIT.                                                        DRVLI359
036000                                                                  DRVLI360
036100 250-SEARCH-TABLE-RTN.                                            DRVLI361
036200     SET DT-IDX TO 1.                                             DRVLI362
036300     SEARCH DT-ENTRY                                              DRVLI363
036400         AT END                                                   DRVLI364
036500             MOVE "N" TO DUP-FOUND-SW                             DRVLI365
036600         WHEN DT-VPD-SERIAL(DT-IDX) = DRV-VPD-SERIAL              DRVLI366
036700             MOVE "Y" TO DUP-FOUND-SW.                            DRVLI367
036800 250-EXIT.                                                        DRVLI368
036900     EXIT.                                                        DRVLI369
037000                                                                  DRVLI370
037100 300-ADD-TO-TABLE.                                                DRVLI371
037200     IF DT-COUNT > 499                                            DRVLI372
037300         MOVE "** DRIVE TABLE FULL - OVER 500 UNIQUE DRIVES"      DRVLI373
037400             TO ABEND-REASON                                      DRVLI374
037500         GO TO 1000-ABEND-RTN.                                    DRVLI375
037600     ADD +1 TO DT-COUNT.                                          DRVLI376
037700     SET DT-IDX TO DT-COUNT.                                      DRVLI377
037800     MOVE DRV-LABEL-SERIAL       TO DT-LABEL-SERIAL(DT-IDX).      DRVLI378
037900     MOVE DRV-VPD-SERIAL         TO DT-VPD-SERIAL(DT-IDX).        DRVLI379
038000     MOVE DRV-MODEL-NUMBER       TO DT-MODEL-NUMBER(DT-IDX).      DRVLI380
038100     MOVE DRV-VENDOR-INFO        TO DT-VENDOR-INFO(DT-IDX).       DRVLI381
038200     MOVE DRV-VENDOR             TO DT-VENDOR(DT-IDX).            DRVLI382
038300     MOVE DRV-FILE-NAME          TO DT-FILE-NAME(DT-IDX).         DRVLI383
038400     MOVE DRV-HEALTH-SCORE       TO DT-HEALTH-SCORE(DT-IDX).      DRVLI384
038500     MOVE DRV-ALLOCATED-SECTIONS TO DT-ALLOCATED-SECT(DT-IDX).    DRVLI385
038600     MOVE DRV-GROWN-DEFECTS      TO DT-GROWN-DEFECTS(DT-IDX).     DRVLI386
038700 300-EXIT.                                                        DRVLI387
038800     EXIT.                                                        DRVLI388
038900                                                                  DRVLI389
039000 500-WRITE-SUMMARY.                                               DRVLI390
039100     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                    DRVLI391
039200     WRITE DRVSUM-FD-REC FROM WS-DRVSUM-HDR-REC.                  DRVLI392
039300     PERFORM 520-WRITE-SUMM-ROW THRU 520-EXIT                     DRVLI393
039400             VARYING DT-IDX FROM 1 BY 1                           DRVLI394
039500             UNTIL DT-IDX > DT-COUNT.                             DRVLI395
039600 500-EXIT.                                                        DRVLI396
039700     EXIT.                                                        DRVLI397
039800                                                                  DRVLI398
039900 520-WRITE-SUMM-ROW.                                              DRVLI399
040000     MOVE DT-LABEL-SERIAL(DT-IDX)    TO DSV-LABEL-SERIAL.         DRVLI400
040100     MOVE DT-VPD-SERIAL(DT-IDX)      TO DSV-VPD-SERIAL.           DRVLI401
040200     MOVE DT-MODEL-NUMBER(DT-IDX)    TO DSV-MODEL-NUMBER.         DRVLI402
040300     MOVE DT-VENDOR-INFO(DT-IDX)     TO DSV-VENDOR-INFO.          DRVLI403
040400     MOVE DT-VENDOR(DT-IDX)          TO DSV-VENDOR.               DRVLI404
040500     MOVE DT-FILE-NAME(DT-IDX)       TO DSV-FILE-NAME.            DRVLI405
040600     MOVE DT-HEALTH-SCORE(DT-IDX)    TO DSV-HEALTH-SCORE.         DRVLI406
040700     MOVE DT-ALLOCATED-SECT(DT-IDX)  TO DSV-ALLOCATED-SECT.       DRVLI407
040800     MOVE DT-GROWN-DEFECTS(DT-IDX)   TO DSV-GROWN-DEFECTS.        DRVLI408
040900     WRITE DRVSUM-FD-REC.                                         DRVLI409
041000     ADD +1 TO TOTAL-DRIVES-WRITTEN.                              DRVLI410
041100     PERFORM 540-SET-HEALTH-BAND THRU 540-EXIT.                   DRVLI411
041200     PERFORM 560-WRITE-PRINT-DETAIL THRU 560-EXIT.                DRVLI412
041300 520-EXIT.                                                        DRVLI413
041400     EXIT.                                                        DRVLI414
041500                                                                  DRVLI415
041600*-----------------------------------------------------------------DRVLI416
041700*    HEALTH-BAND CLASSIFICATION - SCORE OVER 95 IS GOOD, 90 TO    DRVLI417
041800*    95 IS WARN, UNDER 90 IS BAD.  SEE DS-0014.                   DRVLI418
041900*-----------------------------------------------------------------DRVLI419
042000 540-SET-HEALTH-BAND.                                             DRVLI420
042100     IF DT-HEALTH-SCORE(DT-IDX) > 95                              DRVLI421
042200         MOVE "GOOD" TO SDR-HEALTH-BAND                           DRVLI422
042300     ELSE                                                         DRVLI423
042400         IF DT-HEALTH-SCORE(DT-IDX) < 90                          DRVLI424
042500             MOVE "BAD " TO SDR-HEALTH-BAND                       DRVLI425
042600         ELSE                                                     DRVLI426
042700             MOVE "WARN" TO SDR-HEALTH-BAND.                      DRVLI427
042800 540-EXIT.                                                        DRVLI428
042900     EXIT.                                                        DRVLI429
043000                                                                  DRVLI430
043100 560-WRITE-PRINT-DETAIL.                                          DRVLI431
043200     IF WS-LINES > 50                                             DRVLI432
043300         PERFORM 600-PAGE-BREAK THRU 600-EXIT.                    DRVLI433
043400     MOVE DT-LABEL-SERIAL(DT-IDX)    TO SDR-LABEL-SERIAL.         DRVLI434
043500     MOVE DT-VPD-SERIAL(DT-IDX)      TO SDR-VPD-SERIAL.           DRVLI435
043600     MOVE DT-MODEL-NUMBER(DT-IDX)    TO SDR-MODEL-NUMBER.         DRVLI436
043700     MOVE DT-VENDOR(DT-IDX)          TO SDR-VENDOR.               DRVLI437
043800     MOVE DT-FILE-NAME(DT-IDX)       TO SDR-FILE-NAME.            DRVLI438
043900     MOVE DT-HEALTH-SCORE(DT-IDX)    TO SDR-HEALTH-SCORE.         DRVLI439
044000     MOVE DT-ALLOCATED-SECT(DT-IDX)  TO SDR-ALLOCATED-SECT.       DRVLI440
044100     MOVE DT-GROWN-DEFECTS(DT-IDX)   TO SDR-GROWN-DEFECTS.        DRVLI441
044200     WRITE DRVRPT-LINE FROM WS-SUMM-DETAIL-REC                    DRVLI442
044300         AFTER ADVANCING 1.                                       DRVLI443
044400     ADD +1 TO WS-LINES.                                          DRVLI444
044500 560-EXIT.                                                        DRVLI445
044600     EXIT.                                                        DRVLI446
044700                                                                  DRVLI447
044800 600-PAGE-BREAK.                                                  DRVLI448
044900     WRITE DRVRPT-LINE FROM WS-BLANK-LINE.                        DRVLI449
045000     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                    DRVLI450
045100 600-EXIT.                                                        DRVLI451
045200     EXIT.                                                        DRVLI452
045300                                                                  DRVLI453
045400 620-WRITE-ERRORS-RTN.                                            DRVLI454
045500     WRITE DRVRPT-LINE FROM WS-BLANK-LINE                         DRVLI455
045600         AFTER ADVANCING 2.                                       DRVLI456
045700     WRITE DRVRPT-LINE FROM WS-ERR-HDR-REC                        DRVLI457
045800         AFTER ADVANCING 1.                                       DRVLI458
045900     ADD +2 TO WS-LINES.                                          DRVLI459
046000     PERFORM 640-READ-DRVERR THRU 640-EXIT.                       DRVLI460
046100     PERFORM 660-WRITE-ERR-DETAIL THRU 660-EXIT                   DRVLI461
046200             UNTIL NO-MORE-DRVERR.                                DRVLI462
046300 620-EXIT.                                                        DRVLI463
046400     EXIT.                                                        DRVLI464
046500                                                                  DRVLI465
046600 640-READ-DRVERR.                                                 DRVLI466
046700     READ DRVERR                                                  DRVLI467
046800         AT END                                                   DRVLI468
046900             MOVE "N" TO MORE-DRVERR-SW                           DRVLI469
047000             GO TO 640-EXIT                                       DRVLI470
047100     END-READ.                                                    DRVLI471
047200 640-EXIT.                                                        DRVLI472
047300     EXIT.                                                        DRVLI473
047400                                                                  DRVLI474
047500 660-WRITE-ERR-DETAIL.                                            DRVLI475
047600     IF WS-LINES > 50                                             DRVLI476
047700         PERFORM 600-PAGE-BREAK THRU 600-EXIT.                    DRVLI477
047800     MOVE DEV-FILE-NAME TO EDR-FILE-NAME.                         DRVLI478
047900     MOVE DEV-ERROR-MSG TO EDR-ERROR-MSG.                         DRVLI479
048000     MOVE DEV-ENCODINGS-TRIED TO EDR-ENCODINGS-TRIED.             DRVLI480
048100     WRITE DRVRPT-LINE FROM WS-ERR-DETAIL-REC                     DRVLI481
048200         AFTER ADVANCING 1.                                       DRVLI482
048300     ADD +1 TO WS-LINES.                                          DRVLI483
048400     PERFORM 640-READ-DRVERR THRU 640-EXIT.                       DRVLI484
048500 660-EXIT.                                                        DRVLI485
048600     EXIT.                                                        DRVLI486
048700                                                                  DRVLI487
048800 700-WRITE-PAGE-HDR.                                              DRVLI488
048900     WRITE DRVRPT-LINE FROM WS-BLANK-LINE                         DRVLI489
049000         AFTER ADVANCING 1.                                       DRVLI490
049100     MOVE WS-PAGES TO PAGE-NBR-O.                                 DRVLI491
049200     WRITE DRVRPT-LINE FROM WS-PAGE-HDR-REC                       DRVLI492
049300         AFTER ADVANCING TOP-OF-FORM.                             DRVLI493
049400     WRITE DRVRPT-LINE FROM WS-COLM-HDR-REC                       DRVLI494
049500         AFTER ADVANCING 2.                                       DRVLI495
049600     ADD +1 TO WS-PAGES.                                          DRVLI496
049700     MOVE ZERO TO WS-LINES.                                       DRVLI497
049800 700-EXIT.                                                        DRVLI498
049900     EXIT.                                                        DRVLI499
050000                                                                  DRVLI500
050100 720-WRITE-TOTALS-RTN.                                            DRVLI501
050200     WRITE DRVRPT-LINE FROM WS-BLANK-LINE                         DRVLI502
050300         AFTER ADVANCING 2.                                       DRVLI503
050400     MOVE TOTAL-FILES-READ      TO TOT-FILES-O.                   DRVLI504
050500     MOVE TOTAL-DRIVES-WRITTEN  TO TOT-DRIVES-O.                  DRVLI505
050600     MOVE DUPLICATES-REMOVED-CT TO TOT-DUPS-O.                    DRVLI506
050700     WRITE DRVRPT-LINE FROM WS-TRAILER-REC                        DRVLI507
050800         AFTER ADVANCING 1.                                       DRVLI508
050900     DISPLAY "TOTAL FILES    : " TOTAL-FILES-READ.                DRVLI509
051000     DISPLAY "TOTAL DRIVES   : " TOTAL-DRIVES-WRITTEN.            DRVLI510
051100     DISPLAY "DUPLICATES REM : " DUPLICATES-REMOVED-CT.           DRVLI511
051200 720-EXIT.                                                        DRVLI512
051300     EXIT.                                                        DRVLI513
051400                                                                  DRVLI514
051500 800-OPEN-FILES.                                                  DRVLI515
051600     OPEN INPUT DRVOUT, DRVERR, DRVCNT.                           DRVLI516
051700     OPEN OUTPUT DRVSUM, DRVRPT, SYSOUT.                          DRVLI517
051800 800-EXIT.                                                        DRVLI518
051900     EXIT.                                                        DRVLI519
052000                                                                  DRVLI520
052100 850-CLOSE-FILES.                                                 DRVLI521
052200     CLOSE DRVOUT, DRVERR, DRVCNT, DRVSUM, DRVRPT, SYSOUT.        DRVLI522
052300 850-EXIT.                                                        DRVLI523
052400     EXIT.                                                        DRVLI524
052500                                                                  DRVLI525
052600 900-READ-DRVOUT.                                                 DRVLI526
052700     READ DRVOUT INTO DRVREC-ROW                                  DRVLI527
052800         AT END                                                   DRVLI528
052900             MOVE "N" TO MORE-DRVOUT-SW                           DRVLI529
053000             GO TO 900-EXIT                                       DRVLI530
053100     END-READ.                                                    DRVLI531
053200 900-EXIT.                                                        DRVLI532
053300     EXIT.                                                        DRVLI533
053400                                                                  DRVLI534
053500 920-READ-DRVCNT.                                                 DRVLI535
053600     READ DRVCNT INTO TOTAL-FILES-READ                            DRVLI536
053700         AT END                                                   DRVLI537
053800             MOVE ZERO TO TOTAL-FILES-READ                        DRVLI538
053900     END-READ.                                                    DRVLI539
054000 920-EXIT.                                                        DRVLI540
054100     EXIT.                                                        DRVLI541
054200                                                                  DRVLI542
054300 999-CLEANUP.                                                     DRVLI543
054400     PERFORM 500-WRITE-SUMMARY THRU 500-EXIT.                     DRVLI544
054500     PERFORM 620-WRITE-ERRORS-RTN THRU 620-EXIT.                  DRVLI545
054600     PERFORM 720-WRITE-TOTALS-RTN THRU 720-EXIT.                  DRVLI546
054700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       DRVLI547
054800     DISPLAY "******** NORMAL END OF JOB DRVLIST ********".       DRVLI548
054900 999-EXIT.                                                        DRVLI549
055000     EXIT.                                                        DRVLI550
055100                                                                  DRVLI551
055200 1000-ABEND-RTN.                                                  DRVLI552
055300     WRITE SYSOUT-REC FROM ABEND-REC.                             DRVLI553
055400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       DRVLI554
055500     DISPLAY "*** ABNORMAL END OF JOB-DRVLIST ***" UPON CONSOLE.  DRVLI555
055600     DIVIDE ZERO-VAL INTO ONE-VAL.                                DRVLI556
