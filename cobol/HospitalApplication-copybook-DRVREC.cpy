000100******************************************************************DRVR001
000200*  COPYBOOK      DRVREC                                          DRVR002
000300*  DESCRIPTION   DRIVE SUMMARY RECORD - ONE ROW PER UNIQUE DRIVE  DRVR003
000400*                SURVIVED FROM A HARD DISK SENTINEL TXT OR HTML  DRVR004
000500*                REPORT FILE.  WRITTEN BY DRVEDIT, RE-READ AND   DRVR005
000600*                DEDUPED/RE-WRITTEN BY DRVLIST.  FIXED LENGTH    DRVR006
000700*                166 BYTES - SEE COLUMN CONTRACT BELOW.          DRVR007
000800*------------------------------------------------------------------DRVR008
000900*   CHANGE LOG                                                  DRVR009
001000*   DATE     INIT  TKT#     DESCRIPTION                          DRVR010
001100*   11/04/24  RPK  DS-0001  ORIGINAL LAYOUT - 9 COLUMN CONTRACT   DRVR011
001200*   12/19/24  RPK  DS-0014  ADDED HEALTH-BAND-O ANNOTATION COLUMN DRVR012
001300*   01/22/25  LMT  DS-0022  WIDENED VENDOR-INFO-O, SEE DS-0022    DRVR013
001400******************************************************************DRVR014
001500   01  DRVREC-ROW.                                               DRVR015
001600       05  DRV-LABEL-SERIAL        PIC X(08).                    DRVR016
001700       05  DRV-VPD-SERIAL          PIC X(20).                    DRVR017
001800       05  DRV-MODEL-NUMBER        PIC X(30).                    DRVR018
001900       05  DRV-VENDOR-INFO         PIC X(40).                    DRVR019
002000       05  DRV-VENDOR              PIC X(15).                    DRVR020
002100           88  DRV-VENDOR-SEAGATE   VALUE "Seagate".              DRVR021
002200           88  DRV-VENDOR-WESTDIG   VALUE "Western Digital".      DRVR022
002300           88  DRV-VENDOR-TOSHIBA   VALUE "Toshiba".              DRVR023
002400           88  DRV-VENDOR-HITACHI   VALUE "Hitachi".              DRVR024
002500           88  DRV-VENDOR-IBM       VALUE "IBM".                  DRVR025
002600           88  DRV-VENDOR-UNKNOWN   VALUE "Unknown".              DRVR026
002700       05  DRV-FILE-NAME           PIC X(40).                    DRVR027
002800       05  DRV-HEALTH-SCORE        PIC 9(03).                    DRVR028
002900       05  DRV-ALLOCATED-SECTIONS  PIC 9(05).                    DRVR029
003000       05  DRV-GROWN-DEFECTS       PIC 9(05).                    DRVR030
